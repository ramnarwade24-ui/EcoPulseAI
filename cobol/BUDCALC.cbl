000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION             *00000200
000300* ALL RIGHTS RESERVED                                           *00000300
000400****************************************************************00000400
000500 IDENTIFICATION DIVISION.                                        00000500
000600 PROGRAM-ID.  BUDCALC.                                           00000600
000700 AUTHOR.  M. WESTERBY.                                           00000700
000800 INSTALLATION.  ECOPULSEAI BATCH SYSTEMS GROUP.                  00000800
000900 DATE-WRITTEN.  09/25/1994.                                      00000900
001000 DATE-COMPILED.                                                  00001000
001100 SECURITY.  NON-CONFIDENTIAL.                                    00001100
001200*                                                                00001200
001300****************************************************************00001300
001400*    REMARKS.                                                   *00001400
001500*    MAINTAINS THE CARBON-BUDGET MASTER, KEYED ON BUD-ID.  TWO  *00001500
001600*    TRANSACTION CODES ON THE BUDPARM CONTROL-CARD FILE:        *00001600
001700*                                                               *00001700
001800*    CREATE  - BUILDS A NEW BUDGET PERIOD ROW.  USED IS SET TO  *00001800
001900*              ZERO AND REMAIN IS SET EQUAL TO THE LIMIT.       *00001900
002000*    STATUS  - RE-SCANS THE EMISSION LOG FOR EVERY ROW BELONG-  *00002000
002100*              ING TO THE BUDGET'S USER WHOSE CREATED-AT FALLS  *00002100
002200*              INSIDE THE BUDGET'S PERIOD-START/PERIOD-END      *00002200
002300*              WINDOW, SUMS THE CO2-GRAMS, AND REWRITES USED    *00002300
002400*              AND REMAIN (LIMIT MINUS USED) BACK TO THE MASTER.*00002400
002500*              REMAIN IS ALLOWED TO GO NEGATIVE - THAT IS HOW   *00002500
002600*              AN OVER-BUDGET PERIOD IS RECOGNISED DOWNSTREAM.  *00002600
002700*                                                               *00002700
002800*    INPUT.   BUDPARM  - LINE SEQUENTIAL CONTROL CARDS         *00002800
002900*    INPUT.   EMISLOG  - LINE SEQUENTIAL EMISSION LOG          *00002900
003000*    I-O.     CARBBUD  - LINE SEQUENTIAL CARBON-BUDGET MASTER, *00003000
003100*             BUD-ID LOOKUP IS A LINEAR SCAN - INDEXED IS NOT  *00003100
003150*             AVAILABLE ON THE SOURCE SYSTEM                   *00003150
003200****************************************************************00003200
003300*    MAINTENANCE HISTORY                                        *00003300
003400*    ------------------------------------------------------    *00003400
003500*    09/25/94  MW   ECOP-0004  ORIGINAL PROGRAM - CREATE ONLY   *00003500
003600*    02/03/95  MW   ECOP-0008  ADDED THE STATUS TRANSACTION     *00003600
003700*    07/22/95  WLT  ECOP-0012  CARBBUD CHANGED FROM SEQUENTIAL  *00003700
003800*                              TO INDEXED SO STATUS COULD RE-   *00003800
003900*                              WRITE A SINGLE ROW IN PLACE      *00003900
004000*                              WITHOUT REBUILDING THE WHOLE     *00004000
004100*                              MASTER FILE                      *00004100
004200*    07/22/24  TSN  ECOP-0040  REMAIN NO LONGER CLAMPED TO      *00004200
004300*                              ZERO - SEE CARBBUD COPYBOOK      *00004300
004400*    12/09/98  RHC  ECOP-0049  Y2K REVIEW - PERIOD BOUNDS AND   *00004400
004500*                              CREATED-AT ARE FULL ISO-8601     *00004500
004600*                              TEXT, NO 2-DIGIT YEAR EXPOSURE   *00004600
004700*    03/30/99  WLT  ECOP-0050  Y2K REVIEW SIGNED OFF            *00004700
004800*    05/14/03  TSN  ECOP-0057  A STATUS CARD FOR A BUD-ID NOT   *00004800
004900*                              ON THE MASTER NOW SKIPS WITH A   *00004900
005000*                              MESSAGE INSTEAD OF ABENDING      *00005000
005010*    08/09/26  RHC  ECOP-0068  STATUS NOW VERIFIES BP-USER-ID   *00005010
005020*                              OWNS THE BUD-ID BEFORE RE-       *00005020
005030*                              SCANNING/REWRITING - A MISMATCH  *00005030
005040*                              IS SKIPPED WITH A MESSAGE LIKE   *00005040
005050*                              THE NOT-ON-FILE CASE.  ALSO      *00005050
005060*                              CAPPED THE LOG SCAN AT 2000      *00005060
005070*                              MATCHED ROWS PER BUDGET.         *00005070
005080*    08/10/26  MW   ECOP-0073  2000-ROW CAP WAS BINDING ON THE  *00005080
005082*                              OLDEST MATCHING ROWS BECAUSE THE *00005082
005084*                              LOG IS WRITTEN OLDEST-FIRST -    *00005084
005086*                              NOW SORTS THE LOG USER/CREATED-  *00005086
005088*                              AT DESCENDING PER RUN SO THE CAP *00005088
005090*                              KEEPS THE NEWEST ROWS INSTEAD    *00005090
005092*    08/10/26  MW   ECOP-0074  RUN/MATCH COUNTERS CHANGED FROM  *00005092
005094*                              COMP-3 TO COMP - THESE ARE LOOP  *00005094
005096*                              COUNTERS, NOT MONEY/MEASUREMENT  *00005096
005098*                              AMOUNTS, PER SHOP CONVENTION     *00005098
005101*    08/10/26  MW   ECOP-0079  CARBBUD WAS WRONGLY DECLARED     *00005101
005102*                              INDEXED - THE SOURCE SYSTEM HAS  *00005102
005103*                              NO INDEXED ACCESS METHOD.  FILE  *00005103
005104*                              CHANGED TO LINE SEQUENTIAL, THE  *00005104
005105*                              CREATE DUPLICATE-CHECK AND THE   *00005105
005106*                              STATUS BUD-ID LOOKUP ARE NOW     *00005106
005107*                              LINEAR SCANS, AND THE REWRITE NO *00005107
005108*                              LONGER USES INVALID KEY (NOT     *00005108
005109*                              LEGAL ON A SEQUENTIAL FILE)      *00005109
005111*    08/10/26  MW   ECOP-0080  2000-ROW CAP WAS ONLY COUNTING   *00005111
005112*                              ROWS THAT ALSO FELL INSIDE THE   *00005112
005113*                              BUDGET PERIOD - CAP NOW COUNTS   *00005113
005114*                              EVERY LOG ROW READ FOR THE USER, *00005114
005115*                              PERIOD-WINDOW TEST APPLIED AFTER *00005115
005120****************************************************************00005120
005200 ENVIRONMENT DIVISION.                                           00005200
005300 CONFIGURATION SECTION.                                          00005300
005400 SOURCE-COMPUTER.  IBM-390.                                      00005400
005500 OBJECT-COMPUTER.  IBM-390.                                      00005500
005600 SPECIAL-NAMES.                                                  00005600
005700     UPSI-0 ON TRACE-SWITCH-ON.                                  00005700
005800 INPUT-OUTPUT SECTION.                                           00005800
005900 FILE-CONTROL.                                                   00005900
006000     SELECT BUDPARM-FILE  ASSIGN TO BUDPARM                      00006000
006100            ORGANIZATION IS LINE SEQUENTIAL                      00006100
006200            FILE STATUS IS WS-BUDPARM-STATUS.                    00006200
006300     SELECT EMISSION-LOG-FILE ASSIGN TO EMISLOG                  00006300
006400            ORGANIZATION IS LINE SEQUENTIAL                      00006400
006500            FILE STATUS IS WS-EMISLOG-STATUS.                    00006500
006510     SELECT EMISLOG-SRT-FILE ASSIGN TO EMISLOGS                  00006510
006520            ORGANIZATION IS LINE SEQUENTIAL                      00006520
006530            FILE STATUS IS WS-EMISLOGS-STATUS.                   00006530
006610*    ECOP-0079 - INDEXED IS NOT AVAILABLE ON THE SOURCE SYSTEM - 00006610
006620*    CARBBUD IS LINE SEQUENTIAL, LOOKUP BY BUD-ID IS A LINEAR    00006620
006630*    SCAN IMPLEMENTED IN THE PROCEDURE DIVISION BELOW.           00006630
006640     SELECT CARBON-BUDGET-FILE ASSIGN TO CARBBUD                 00006640
006700            ORGANIZATION IS LINE SEQUENTIAL                      00006700
007000            FILE STATUS IS WS-CARBBUD-STATUS.                    00007000
007100*                                                                00007100
007200 DATA DIVISION.                                                  00007200
007300 FILE SECTION.                                                   00007300
007400 FD  BUDPARM-FILE                                                00007400
007500     RECORDING MODE IS F                                         00007500
007600     LABEL RECORDS ARE STANDARD.                                 00007600
007700 01  BUDPARM-REC.                                                00007700
007800     05  BP-TRANS-CODE                 PIC X(6).                 00007800
007900         88  BP-TRANS-CREATE               VALUE 'CREATE'.       00007900
008000         88  BP-TRANS-STATUS               VALUE 'STATUS'.       00008000
008100     05  BP-BUD-ID                     PIC X(36).                00008100
008200     05  BP-USER-ID                    PIC X(36).                00008200
008300     05  BP-PERIOD-START               PIC X(20).                00008300
008400     05  BP-PERIOD-END                 PIC X(20).                00008400
008500     05  BP-CO2-GRAMS-LIMIT            PIC S9(10)V9(08)          00008500
008600                                            SIGN IS TRAILING     00008600
008700                                            SEPARATE CHARACTER.  00008700
008800     05  FILLER                        PIC X(15) VALUE SPACES.  00008800
008900*                                                                00008900
009000 FD  EMISSION-LOG-FILE                                           00009000
009100     RECORDING MODE IS F                                         00009100
009200     LABEL RECORDS ARE STANDARD.                                 00009200
009300 01  EMISSION-LOG-FILE-REC             PIC X(406).               00009300
009400*                                                                00009400
009500 FD  CARBON-BUDGET-FILE                                          00009500
009600     RECORDING MODE IS F                                         00009600
009700     LABEL RECORDS ARE STANDARD.                                 00009700
009800     COPY CARBBUD.                                               00009800
009805*                                                                 00009805
009810*    ECOP-0073 - SORT WORK FILE AND SORTED-OUTPUT COPY OF THE    00009810
009815*    EMISSION LOG, ADDED SO THE STATUS RE-SCAN SEES THE LOG      00009815
009820*    IN MOST-RECENT-FIRST ORDER PER USER INSTEAD OF THE RAW      00009820
009825*    (OLDEST-FIRST) WRITE ORDER - THE 2000-ROW CAP MUST BIND     00009825
009830*    ON THE NEWEST ROWS, NOT THE OLDEST.                         00009830
009835 SD  SORT-WORK-FILE.                                             00009835
009840 01  SR-SORT-REC.                                                00009840
009845     05  SR-USER-ID                  PIC X(36).                  00009845
009850     05  SR-CREATED-AT               PIC X(20).                  00009850
009855     05  FILLER                      PIC X(350).                 00009855
009860*                                                                 00009860
009865 FD  EMISLOG-SRT-FILE                                            00009865
009870     RECORDING MODE IS F                                         00009870
009875     LABEL RECORDS ARE STANDARD.                                 00009875
009880 01  EMISLOG-SRT-FILE-REC           PIC X(406).                  00009880
009885*                                                                 00009885
009900*                                                                 00009900
010000 WORKING-STORAGE SECTION.                                         00010000
010050*                                                                 00010050
010060*    STANDALONE SCRATCH ITEMS FOR THE PER-BUDGET LOG SCAN CAP    *00010060
010070*    (ECOP-0068) - KEPT AS 77-LEVELS THE WAY THE REST OF THE     *00010070
010080*    SHOP DOES ITS ONE-OFF WORK COUNTERS.                        *00010080
010090 77  WS-USER-LOG-COUNT            PIC S9(9) COMP VALUE 0.         00010090
010095 77  WS-LOG-CAP-SW                PIC X VALUE 'N'.                00010095
010096     88  LOG-CAP-REACHED              VALUE 'Y'.                  00010096
010097*                                                                 00010097
010098*    ECOP-0079 - SCRATCH SWITCHES FOR THE CARBBUD LINEAR-SCAN    *00010098
010099*    LOOKUPS (CREATE DUPLICATE-CHECK, STATUS BUD-ID FIND).       *00010099
010101 77  WS-DUP-FOUND-SW              PIC X VALUE 'N'.                00010101
010102     88  DUPLICATE-FOUND              VALUE 'Y'.                  00010102
010103 77  WS-BUD-FOUND-SW              PIC X VALUE 'N'.                00010103
010104     88  BUD-FOUND                    VALUE 'Y'.                  00010104
010105*                                                                 00010105
010200 01  WS-FILE-STATUS-CODES.                                        00010200
010300     05  WS-BUDPARM-STATUS            PIC X(2) VALUE SPACES.      00010300
010400         88  BUDPARM-OK                    VALUE '00'.            00010400
010500         88  BUDPARM-EOF                   VALUE '10'.            00010500
010600     05  WS-EMISLOG-STATUS            PIC X(2) VALUE SPACES.      00010600
010700         88  EMISLOG-OK                    VALUE '00'.            00010700
010800         88  EMISLOG-EOF                   VALUE '10'.            00010800
010810     05  WS-EMISLOGS-STATUS          PIC X(2) VALUE SPACES.      00010810
010820         88  EMISLOGS-OK                  VALUE '00'.            00010820
010830         88  EMISLOGS-EOF                  VALUE '10'.           00010830
010900     05  WS-CARBBUD-STATUS            PIC X(2) VALUE SPACES.      00010900
011000         88  CARBBUD-OK                    VALUE '00'.            00011000
011050         88  CARBBUD-EOF                   VALUE '10'.            00011050
011200*                                                                 00011200
011300 01  WS-SWITCHES.                                                 00011300
011400     05  WS-CARD-EOF-SW               PIC X VALUE 'N'.            00011400
011500         88  ALL-CARDS-READ               VALUE 'Y'.              00011500
011600     05  WS-LOG-EOF-SW                PIC X VALUE 'N'.            00011600
011700         88  ALL-LOG-RECS-READ            VALUE 'Y'.              00011700
011750     05  WS-CARBBUD-EOF-SW            PIC X VALUE 'N'.            00011750
011760         88  ALL-CARBBUD-RECS-READ        VALUE 'Y'.              00011760
011800*                                                                 00011800
011900 01  WS-COUNTERS.                                                 00011900
012000     05  WS-CARDS-READ                PIC S9(7) COMP VALUE 0.     00012000
012100     05  WS-CREATES-DONE              PIC S9(7) COMP VALUE 0.     00012100
012200     05  WS-STATUS-DONE               PIC S9(7) COMP VALUE 0.     00012200
012300     05  WS-STATUS-SKIPPED            PIC S9(7) COMP VALUE 0.     00012300
012400     05  WS-LOG-RECS-SCANNED          PIC S9(9) COMP VALUE 0.     00012400
012450 01  WS-COUNTERS-DISPLAY.                                         00012450
012460     05  WS-CARDS-READ-DISP           PIC 9(7) VALUE ZERO.        00012460
012470     05  WS-CREATES-DONE-DISP         PIC 9(7) VALUE ZERO.        00012470
012480     05  WS-STATUS-DONE-DISP          PIC 9(7) VALUE ZERO.        00012480
012490     05  WS-STATUS-SKIPPED-DISP       PIC 9(7) VALUE ZERO.        00012490
012495 01  WS-COUNTERS-EDIT REDEFINES WS-COUNTERS-DISPLAY.              00012495
012496     05  WS-CARDS-READ-EDIT           PIC ZZZZZZ9.                00012496
012497     05  WS-CREATES-DONE-EDIT         PIC ZZZZZZ9.                00012497
012498     05  WS-STATUS-DONE-EDIT          PIC ZZZZZZ9.                00012498
012499     05  WS-STATUS-SKIPPED-EDIT       PIC ZZZZZZ9.                00012499
012500*                                                                 00012500
012550     COPY EMISLOG.                                                00012550
012560*                                                                 00012560
012600 01  WS-WORK-AMOUNTS.                                             00012600
012700     05  WS-CO2-GRAMS-USED            PIC S9(10)V9(08) COMP-3.    00012700
012800     05  WS-CO2-GRAMS-REMAIN          PIC S9(10)V9(08) COMP-3.    00012800
012900*                                                                 00012900
013400*                                                                 00013400
013500 01  WS-REMAIN-EDIT.                                              00013500
013600     05  WS-REMAIN-DISPLAY            PIC S9(10)V9(08)            00013600
013700                                          SIGN IS TRAILING        00013700
013800                                          SEPARATE CHARACTER.     00013800
013900 01  WS-REMAIN-EDIT-R REDEFINES WS-REMAIN-EDIT.                   00013900
014000     05  WS-REMAIN-PRINTABLE          PIC -(10)9.99999999.        00014000
014050 01  WS-USED-EDIT.                                                00014050
014060     05  WS-USED-DISPLAY              PIC S9(10)V9(08)            00014060
014070                                          SIGN IS TRAILING        00014070
014080                                          SEPARATE CHARACTER.     00014080
014090 01  WS-USED-EDIT-R REDEFINES WS-USED-EDIT.                       00014090
014095     05  WS-USED-PRINTABLE            PIC -(10)9.99999999.        00014095
014100*                                                                 00014100
014400****************************************************************00014400
014500 PROCEDURE DIVISION.                                             *00014500
014600****************************************************************00014600
014700 000-MAIN-RTN.                                                   00014700
014800     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                   00014800
014850     PERFORM 150-SORT-LOG-RTN THRU 150-EXIT.                     00014850
014900     PERFORM 100-READ-CARD-RTN THRU 100-EXIT.                    00014900
015000     PERFORM 200-PROCESS-CARD-RTN THRU 200-EXIT                  00015000
015100             UNTIL ALL-CARDS-READ.                                00015100
015200     PERFORM 900-CLOSE-FILES-RTN THRU 900-EXIT.                  00015200
015300     GOBACK.                                                     00015300
015400*                                                                00015400
015500 100-READ-CARD-RTN.                                              00015500
015600     READ BUDPARM-FILE                                           00015600
015700         AT END MOVE 'Y' TO WS-CARD-EOF-SW                       00015700
015800     END-READ.                                                   00015800
015900     IF NOT ALL-CARDS-READ                                       00015900
016000         ADD 1 TO WS-CARDS-READ                                  00016000
016100     END-IF.                                                     00016100
016200 100-EXIT.                                                       00016200
016300     EXIT.                                                       00016300
016310*                                                                00016310
016320*    ECOP-0073 - SORT THE EMISSION LOG ONCE PER RUN, USER-ID     00016320
016330*    ASCENDING / CREATED-AT DESCENDING, SO THE STATUS RE-SCAN    00016330
016340*    BELOW SEES EACH USER'S ROWS NEWEST-FIRST.  THE 2000-ROW     00016340
016350*    CAP IN 430-ADD-IF-IN-PERIOD-RTN THEN BINDS ON THE MOST      00016350
016360*    RECENT ROWS INSTEAD OF THE OLDEST, PER THE ORIGINAL SPEC.   00016360
016370 150-SORT-LOG-RTN.                                                00016370
016380     SORT SORT-WORK-FILE                                         00016380
016390         ON ASCENDING KEY SR-USER-ID                             00016390
016400         ON DESCENDING KEY SR-CREATED-AT                         00016400
016410         USING EMISSION-LOG-FILE                                 00016410
016420         GIVING EMISLOG-SRT-FILE.                                00016420
016430 150-EXIT.                                                        00016430
016440     EXIT.                                                        00016440
016450*                                                                 00016450
016500 200-PROCESS-CARD-RTN.                                           00016500
016600     IF BP-TRANS-CREATE                                          00016600
016700         PERFORM 300-CREATE-BUDGET-RTN THRU 300-EXIT             00016700
016800     ELSE                                                        00016800
016900         IF BP-TRANS-STATUS                                      00016900
017000             PERFORM 400-STATUS-BUDGET-RTN THRU 400-EXIT         00017000
017100         ELSE                                                    00017100
017200             DISPLAY 'BUDCALC - UNKNOWN TRANS CODE = '           00017200
017300                     BP-TRANS-CODE                               00017300
017400         END-IF                                                  00017400
017500     END-IF.                                                     00017500
017600     PERFORM 100-READ-CARD-RTN THRU 100-EXIT.                    00017600
017700 200-EXIT.                                                       00017700
017800     EXIT.                                                       00017800
017900*                                                                00017900
017950*    ECOP-0079 - CARBBUD IS LINE SEQUENTIAL SO A DUPLICATE       00017950
017960*    BUD-ID CANNOT BE CAUGHT BY A KEYED WRITE - 310-CHECK-       00017960
017970*    DUPLICATE-RTN SCANS THE MASTER TOP TO BOTTOM FIRST, AND     00017970
017980*    THE NEW ROW IS ONLY APPENDED (OPEN EXTEND) WHEN NO ROW ON   00017980
017990*    FILE ALREADY CARRIES THE INCOMING BUD-ID.                   00017990
018000 300-CREATE-BUDGET-RTN.                                          00018000
018100     PERFORM 310-CHECK-DUPLICATE-RTN THRU 310-EXIT.              00018100
018150     IF DUPLICATE-FOUND                                          00018150
018200         DISPLAY 'BUDCALC - DUPLICATE BUD-ID ON CREATE = '       00018200
018300                 BP-BUD-ID                                       00018300
018400     ELSE                                                        00018400
018500         MOVE BP-BUD-ID              TO BUD-ID                   00018500
018600         MOVE BP-USER-ID             TO BUD-USER-ID              00018600
018700         MOVE BP-PERIOD-START        TO BUD-PERIOD-START         00018700
018750         MOVE BP-PERIOD-END          TO BUD-PERIOD-END           00018750
018800         MOVE BP-CO2-GRAMS-LIMIT     TO BUD-CO2-GRAMS-LIMIT      00018800
018850         MOVE ZERO                   TO BUD-CO2-GRAMS-USED       00018850
018900         MOVE BP-CO2-GRAMS-LIMIT     TO BUD-CO2-GRAMS-REMAIN     00018900
018950         OPEN EXTEND CARBON-BUDGET-FILE                          00018950
019000         WRITE CARBON-BUDGET-RECORD                              00019000
019050         CLOSE CARBON-BUDGET-FILE                                00019050
019100         ADD 1 TO WS-CREATES-DONE                                00019100
019200     END-IF.                                                     00019200
019600 300-EXIT.                                                       00019600
019700     EXIT.                                                       00019700
019710*                                                                00019710
019720 310-CHECK-DUPLICATE-RTN.                                        00019720
019730     MOVE 'N' TO WS-DUP-FOUND-SW.                                00019730
019740     MOVE 'N' TO WS-CARBBUD-EOF-SW.                              00019740
019750     OPEN INPUT CARBON-BUDGET-FILE.                              00019750
019760     PERFORM 320-READ-DUP-RTN THRU 320-EXIT                      00019760
019770             UNTIL DUPLICATE-FOUND OR ALL-CARBBUD-RECS-READ.     00019770
019780     CLOSE CARBON-BUDGET-FILE.                                   00019780
019790 310-EXIT.                                                       00019790
019800     EXIT.                                                       00019800
019810*                                                                00019810
019820 320-READ-DUP-RTN.                                               00019820
019830     READ CARBON-BUDGET-FILE                                     00019830
019840         AT END MOVE 'Y' TO WS-CARBBUD-EOF-SW                    00019840
019850     END-READ.                                                   00019850
019860     IF NOT ALL-CARBBUD-RECS-READ                                00019860
019870         AND BUD-ID = BP-BUD-ID                                  00019870
019880         MOVE 'Y' TO WS-DUP-FOUND-SW                             00019880
019890     END-IF.                                                     00019890
019900 320-EXIT.                                                       00019900
019910     EXIT.                                                       00019910
019920*                                                                00019920
019930*    ECOP-0079 - BUD-ID LOOKUP FOR A STATUS CARD IS A LINEAR     00019930
019940*    SCAN (405-FIND-BUDGET-RTN) SINCE CARBBUD HAS NO INDEXED     00019940
019950*    ACCESS METHOD.  THE FILE IS OPENED I-O SO THE SAME OPEN     00019950
019960*    COVERS BOTH THE FIND AND THE EVENTUAL REWRITE OF THE ROW    00019960
019970*    THAT WAS JUST READ.                                         00019970
019980 400-STATUS-BUDGET-RTN.                                          00019980
019990     MOVE 'N' TO WS-BUD-FOUND-SW.                                00019990
020000     MOVE 'N' TO WS-CARBBUD-EOF-SW.                              00020000
020010     OPEN I-O CARBON-BUDGET-FILE.                                00020010
020020     PERFORM 405-FIND-BUDGET-RTN THRU 405-EXIT                   00020020
020030             UNTIL BUD-FOUND OR ALL-CARBBUD-RECS-READ.           00020030
020650*    ECOP-0068 - A STATUS CARD MUST CARRY THE SAME USER-ID AS    00020650
020660*    THE BUDGET ROW ITS OWN BUD-ID POINTS TO, OR IT IS SOMEBODY  00020660
020670*    ELSE'S BUDGET AND THE CARD IS REJECTED, NOT PROCESSED.      00020670
020680     IF NOT BUD-FOUND                                            00020680
020690         DISPLAY 'BUDCALC - BUD-ID NOT ON FILE, SKIPPED = '      00020690
020700                 BP-BUD-ID                                       00020700
020710         ADD 1 TO WS-STATUS-SKIPPED                              00020710
020720     ELSE                                                        00020720
020730         IF BP-USER-ID = BUD-USER-ID                             00020730
020800             PERFORM 410-SCAN-LOG-RTN THRU 410-EXIT              00020800
020900             PERFORM 450-REWRITE-BUDGET-RTN THRU 450-EXIT        00020900
020910         ELSE                                                    00020910
020920             DISPLAY 'BUDCALC - BUD-ID NOT OWNED BY REQUESTING '  00020920
020930                     'USER, SKIPPED = ' BP-BUD-ID                00020930
020940             ADD 1 TO WS-STATUS-SKIPPED                          00020940
020950         END-IF                                                  00020950
020960     END-IF.                                                     00020960
020970     CLOSE CARBON-BUDGET-FILE.                                   00020970
021100 400-EXIT.                                                       00021100
021200     EXIT.                                                       00021200
021210*                                                                00021210
021220 405-FIND-BUDGET-RTN.                                            00021220
021230     READ CARBON-BUDGET-FILE                                     00021230
021240         AT END MOVE 'Y' TO WS-CARBBUD-EOF-SW                    00021240
021250     END-READ.                                                   00021250
021260     IF NOT ALL-CARBBUD-RECS-READ                                00021260
021270         AND BUD-ID = BP-BUD-ID                                  00021270
021280         MOVE 'Y' TO WS-BUD-FOUND-SW                             00021280
021290     END-IF.                                                     00021290
021300 405-EXIT.                                                       00021300
021310     EXIT.                                                       00021310
021320*                                                                00021320
021400 410-SCAN-LOG-RTN.                                                00021400
021500     MOVE ZERO TO WS-CO2-GRAMS-USED.                              00021500
021550     MOVE ZERO TO WS-USER-LOG-COUNT.                              00021550
021560     MOVE 'N' TO WS-LOG-CAP-SW.                                   00021560
021600     OPEN INPUT EMISLOG-SRT-FILE.                                 00021600
021700     MOVE 'N' TO WS-LOG-EOF-SW.                                   00021700
021800     PERFORM 420-READ-LOG-RTN THRU 420-EXIT.                      00021800
021900     PERFORM 430-ADD-IF-IN-PERIOD-RTN THRU 430-EXIT               00021900
021950             UNTIL ALL-LOG-RECS-READ OR LOG-CAP-REACHED.          00021950
022100     CLOSE EMISLOG-SRT-FILE.                                      00022100
022150     IF LOG-CAP-REACHED                                           00022150
022160         DISPLAY 'BUDCALC - LOG SCAN CAP (2000) HIT FOR BUD-ID = ' 00022160
022170                 BUD-ID                                          00022170
022180     END-IF.                                                      00022180
022200 410-EXIT.                                                        00022200
022300     EXIT.                                                        00022300
022400*                                                                 00022400
022500 420-READ-LOG-RTN.                                                00022500
022600     READ EMISLOG-SRT-FILE INTO EMISSION-LOG-RECORD               00022600
022700         AT END MOVE 'Y' TO WS-LOG-EOF-SW                         00022700
022800     END-READ.                                                    00022800
022900     IF NOT ALL-LOG-RECS-READ                                     00022900
023000         ADD 1 TO WS-LOG-RECS-SCANNED                             00023000
023100     END-IF.                                                      00023100
023200 420-EXIT.                                                        00023200
023300     EXIT.                                                        00023300
023400*                                                                 00023400
023450*    ECOP-0068 - SPEC CALLS FOR AT MOST 2000 OF THE USER'S MOST  00023450
023460*    RECENT LOG ROWS PER STATUS SCAN, READ BEFORE THE PERIOD     00023460
023470*    WINDOW TEST IS APPLIED, SO A HEAVY USER CANNOT DRIVE AN     00023470
023480*    UNBOUNDED SCAN OF THE WHOLE LOG FILE.                       00023480
023490*    ECOP-0080 - WS-USER-LOG-COUNT MUST COUNT EVERY ROW READ FOR 00023490
023495*    THE USER, NOT JUST ROWS THAT ALSO FALL INSIDE THE PERIOD    00023495
023497*    WINDOW - COUNT FIRST, WINDOW-TEST SECOND.                   00023497
023500 430-ADD-IF-IN-PERIOD-RTN.                                        00023500
023600     IF LOG-USER-ID = BUD-USER-ID                                 00023600
023610         ADD 1 TO WS-USER-LOG-COUNT                               00023610
023620         IF WS-USER-LOG-COUNT >= 2000                             00023620
023630             MOVE 'Y' TO WS-LOG-CAP-SW                            00023630
023640         END-IF                                                   00023640
023700         IF LOG-CREATED-AT NOT < BUD-PERIOD-START                 00023700
023800             AND LOG-CREATED-AT NOT > BUD-PERIOD-END              00023800
023900             ADD LOG-CO2-GRAMS TO WS-CO2-GRAMS-USED               00023900
023950         END-IF                                                   00023950
024000     END-IF.                                                      00024000
024050     IF NOT LOG-CAP-REACHED                                       00024050
024100         PERFORM 420-READ-LOG-RTN THRU 420-EXIT                   00024100
024150     END-IF.                                                      00024150
024200 430-EXIT.                                                        00024200
024300     EXIT.                                                        00024300
024400*                                                                 00024400
024450*    ECOP-0079 - CARBBUD IS LINE SEQUENTIAL SO INVALID KEY IS    00024450
024460*    NOT A LEGAL PHRASE ON THIS REWRITE - REWRITE REPLACES THE   00024460
024470*    RECORD MOST RECENTLY READ (405-FIND-BUDGET-RTN, ABOVE) AND  00024470
024480*    ANY FAILURE SHOWS UP IN WS-CARBBUD-STATUS INSTEAD.          00024480
024500 450-REWRITE-BUDGET-RTN.                                          00024500
024600     COMPUTE WS-CO2-GRAMS-REMAIN =                                00024600
024700         BUD-CO2-GRAMS-LIMIT - WS-CO2-GRAMS-USED.                 00024700
024800     MOVE WS-CO2-GRAMS-USED   TO BUD-CO2-GRAMS-USED.              00024800
024900     MOVE WS-CO2-GRAMS-REMAIN TO BUD-CO2-GRAMS-REMAIN.            00024900
025000     REWRITE CARBON-BUDGET-RECORD.                                00025000
025100     IF CARBBUD-OK                                                00025100
025200         ADD 1 TO WS-STATUS-DONE                                  00025200
025300     ELSE                                                         00025300
025400         DISPLAY 'BUDCALC - REWRITE FAILED FOR BUD-ID = '         00025400
025500                 BUD-ID ' STATUS = ' WS-CARBBUD-STATUS            00025500
025600     END-IF.                                                      00025600
025800     IF TRACE-SWITCH-ON                                           00025800
025900         MOVE BUD-CO2-GRAMS-REMAIN TO WS-REMAIN-DISPLAY           00025900
026000         MOVE WS-REMAIN-DISPLAY TO WS-REMAIN-PRINTABLE            00026000
026050         MOVE BUD-CO2-GRAMS-USED TO WS-USED-DISPLAY               00026050
026060         MOVE WS-USED-DISPLAY TO WS-USED-PRINTABLE                00026060
026100         DISPLAY 'BUDCALC - BUD-ID=' BUD-ID                       00026100
026150                 ' USED=' WS-USED-PRINTABLE                       00026150
026200                 ' REMAIN=' WS-REMAIN-PRINTABLE                   00026200
026300     END-IF.                                                      00026300
026400 450-EXIT.                                                        00026400
026500     EXIT.                                                        00026500
026600*                                                                 00026600
026700 800-OPEN-FILES-RTN.                                              00026700
026800     OPEN INPUT BUDPARM-FILE.                                     00026800
027000     IF NOT BUDPARM-OK                                            00027000
027100         DISPLAY 'BUDCALC - BUDPARM OPEN FAILED, STATUS = '       00027100
027200                 WS-BUDPARM-STATUS                                00027200
027300         MOVE 'Y' TO WS-CARD-EOF-SW                               00027300
027400     END-IF.                                                      00027400
027500 800-EXIT.                                                        00027500
027600     EXIT.                                                        00027600
027700*                                                                 00027700
027800 900-CLOSE-FILES-RTN.                                             00027800
027900     CLOSE BUDPARM-FILE.                                          00027900
027920     MOVE WS-CARDS-READ TO WS-CARDS-READ-DISP.                    00027920
027940     MOVE WS-CREATES-DONE TO WS-CREATES-DONE-DISP.                00027940
027960     MOVE WS-STATUS-DONE TO WS-STATUS-DONE-DISP.                  00027960
027970     MOVE WS-STATUS-SKIPPED TO WS-STATUS-SKIPPED-DISP.            00027970
028000     DISPLAY 'BUDCALC - CONTROL CARDS READ    = ' WS-CARDS-READ-EDIT.00028000
028100     DISPLAY 'BUDCALC - BUDGETS CREATED        = ' WS-CREATES-DONE-EDIT.00028100
028200     DISPLAY 'BUDCALC - STATUS UPDATES DONE    = ' WS-STATUS-DONE-EDIT.00028200
028300     DISPLAY 'BUDCALC - STATUS CARDS SKIPPED   = '                00028300
028400             WS-STATUS-SKIPPED-EDIT.                              00028400
028500 900-EXIT.                                                        00028500
028600     EXIT.                                                        00028600
