000100***************************************************************
000200*    COPY MEMBER   = GRNHIST                                  *
000300*    DESCRIPTIVE NAME = ECOPULSE GREEN-SCORE HISTORY ENTRY    *
000400*                                                             *
000500*    ONE ROW WRITTEN BY EMSCALC EVERY TIME A GREEN SCORE IS   *
000600*    DERIVED FROM AN EMISSION CALCULATION.  REASON TEXT IS    *
000700*    FIXED FOR NOW - THE FRONT END HAS NO OTHER SOURCE OF A   *
000800*    GREEN SCORE YET.                                         *
000900*                                                             *
001000*    MAINTENANCE HISTORY                                      *
001100*    ----------------------------------------------------    *
001200*    04/02/24  RHC  ECOP-0013  ORIGINAL COPYBOOK              *
001300***************************************************************
001400 01  GREEN-SCORE-HIST-RECORD.
001500     05  GRH-USER-ID                     PIC X(36).
001600     05  GRH-CREATED-AT                  PIC X(20).
001700     05  GRH-SCORE                       PIC 9(03).
001800     05  GRH-REASON                      PIC X(40)
001900                          VALUE 'derived from emissions'.
002000     05  FILLER                          PIC X(20) VALUE SPACES.
