000100***************************************************************
000200*    COPY MEMBER   = REGCARB                                  *
000300*    DESCRIPTIVE NAME = ECOPULSE REGION-CARBON REFERENCE      *
000400*                       TABLE - IN-MEMORY FALLBACK GRID       *
000500*                       INTENSITY LOOKUP                      *
000600*                                                             *
001000*    LOADED ONCE FROM REGCARB.DAT AT REGLKUP START-UP.  KEPT  *
001100*    IN ASCENDING REG-CODE SEQUENCE SO SEARCH ALL (BINARY     *
001200*    SEARCH) CAN BE USED INSTEAD OF A LINEAR SCAN.            *
001300*                                                             *
001400*    MAINTENANCE HISTORY                                      *
001500*    ----------------------------------------------------    *
001600*    03/18/24  RHC  ECOP-0005  ORIGINAL COPYBOOK - 6 REGIONS  *
001700*    05/06/24  RHC  ECOP-0022  DEFAULT RATE MOVED OUT OF THE  *
001800*                              TABLE PROPER SO AN UNMATCHED   *
001900*                              CODE CANNOT ACCIDENTALLY       *
002000*                              SEARCH-HIT ON IT               *
002100***************************************************************
002200 01  REGION-CARBON-TABLE.
002300     05  REGT-ENTRY OCCURS 6 TIMES
002400                    ASCENDING KEY IS REGT-CODE
002500                    INDEXED BY REGT-IDX.
002600         10  REGT-CODE                   PIC X(80).
002700         10  REGT-INTENSITY-G-PER-KWH    PIC S9(06)V9(08)
002800                                             SIGN IS TRAILING
002900                                             SEPARATE CHARACTER.
003000     05  REGT-DEFAULT-INTENSITY          PIC S9(06)V9(08)
003100                                             SIGN IS TRAILING
003200                                             SEPARATE CHARACTER
003300                                             VALUE +400.00000000.
003400     05  REGT-TABLE-LOADED-SW            PIC X VALUE 'N'.
003500         88  REGT-TABLE-LOADED           VALUE 'Y'.
