000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION             *00000200
000300* ALL RIGHTS RESERVED                                           *00000300
000400****************************************************************00000400
000500 IDENTIFICATION DIVISION.                                        00000500
000600 PROGRAM-ID.  EMSCALC.                                           00000600
000700 AUTHOR.  R. H. CARLISLE.                                        00000700
000800 INSTALLATION.  ECOPULSEAI BATCH SYSTEMS GROUP.                  00000800
000900 DATE-WRITTEN.  03/09/1994.                                      00000900
001000 DATE-COMPILED.                                                  00001000
001100 SECURITY.  NON-CONFIDENTIAL.                                    00001100
001200*                                                                00001200
001300****************************************************************00001300
001400*    REMARKS.                                                   *00001400
001500*    THIS PROGRAM READS ONE USAGE-REQUEST TRANSACTION PER AI    *00001500
001600*    MODEL CALL, DERIVES THE ENERGY (KWH), CO2 (GRAMS) AND      *00001600
001700*    WATER (LITERS) FOOTPRINT OF THE CALL FROM THE TOKEN COUNT, *00001700
001800*    THE MODEL POWER FACTOR AND THE REQUEST RUNTIME, AND FROM   *00001800
001900*    THOSE DERIVES A 0-100 GREEN SCORE.  WHEN THE CALLING       *00001900
002000*    SYSTEM DID NOT SUPPLY A LIVE REGION CARBON INTENSITY OR A  *00002000
002100*    WATER FACTOR, THIS PROGRAM GETS THE INTENSITY FROM REGLKUP *00002100
002200*    (THE FALLBACK REGION TABLE) AND DEFAULTS THE WATER FACTOR  *00002200
002300*    TO 1.8 LITERS PER KWH.  ONE EMISSION-LOG ROW AND ONE       *00002300
002400*    GREEN-SCORE-HISTORY ROW ARE WRITTEN PER TRANSACTION.       *00002400
002500*                                                                00002500
002600*    INPUT.   USAGEREQ  - LINE SEQUENTIAL, ONE ROW PER CALL     *00002600
002700*    OUTPUT.  EMISLOG   - LINE SEQUENTIAL EMISSION LOG          *00002700
002800*    OUTPUT.  GRNHIST   - LINE SEQUENTIAL GREEN SCORE HISTORY   *00002800
002900*                                                                00002900
003000****************************************************************00003000
003100*    MAINTENANCE HISTORY                                        *00003100
003200*    ------------------------------------------------------    *00003200
003300*    03/09/94  RHC  ECOP-0001  ORIGINAL PROGRAM                 *00003300
003400*    07/14/94  RHC  ECOP-0009  ADDED WATER-LITERS COMPUTATION   *00003400
003500*    11/02/94  RHC  ECOP-0015  DEFAULT WATER FACTOR OF 1.8      *00003500
003600*                              WHEN CALLER LEAVES IT BLANK      *00003600
003700*    02/20/95  DWS  ECOP-0021  GREEN SCORE FORMULA CHANGED FROM *00003700
003800*                              A FLAT BAND TABLE TO THE LINEAR  *00003800
003900*                              50-500 G/1000-TOKEN SCALE        *00003900
004000*    09/18/95  DWS  ECOP-0028  REGION LOOKUP MOVED OUT TO THE   *00004000
004100*                              REGLKUP SUBPROGRAM SO BUDCALC    *00004100
004200*                              COULD SHARE THE SAME TABLE       *00004200
004300*    01/05/98  RHC  ECOP-0044  RUNTIME-HOURS NOW HELD TO 12     *00004300
004400*                              DECIMALS BEFORE THE ENERGY CALC  *00004400
004500*                              TO CUT DOWN ROUNDING DRIFT ON    *00004500
004600*                              LONG-RUNNING BATCH JOBS          *00004600
004700*    12/09/98  RHC  ECOP-0049  Y2K REVIEW - LOG-CREATED-AT IS   *00004700
004800*                              STORED AS FULL ISO-8601 TEXT SO  *00004800
004900*                              NO 2-DIGIT YEAR IS AT RISK HERE  *00004900
005000*    03/30/99  DWS  ECOP-0050  Y2K REVIEW SIGNED OFF - NO       *00005000
005100*                              WINDOWING LOGIC IN THIS PROGRAM  *00005100
005200*    08/11/03  TSN  ECOP-0058  ZERO-TOKEN REQUESTS NO LONGER    *00005200
005300*                              ABEND ON THE GREEN SCORE DIVIDE  *00005300
005400*    06/19/24  TSN  ECOP-0033  LOG-MODEL WIDENED TO X(120)      *00005400
005500*    04/02/24  RHC  ECOP-0013  ADDED THE GRNHIST OUTPUT WRITE   *00005500
005550*    08/09/26  RHC  ECOP-0067  GREEN SCORE ROUNDED INSTEAD OF   *00005550
005560*                              TRUNCATED WHEN MOVED OUT OF THE  *00005560
005570*                              4-DECIMAL WORKING FIELD - AUDIT  *00005570
005580*                              CAUGHT SCORES ONE POINT LOW ON   *00005580
005590*                              THE .5-AND-UP CASES              *00005590
005592*    08/09/26  RHC  ECOP-0069  RECS-READ/RECS-WRITTEN MOVED     *00005592
005594*                              BACK OUT TO 77-LEVELS - THEY HAD *00005594
005596*                              DRIFTED INTO A GROUP ITEM, NOT   *00005596
005598*                              HOW THE REST OF THE SHOP KEEPS   *00005598
005599*                              ITS RUN COUNTERS                 *00005599
005600*    08/10/26  MW   ECOP-0077  RECS-READ/RECS-WRITTEN CHANGED   *00005600
005610*                              FROM COMP-3 TO COMP - THESE ARE  *00005610
005620*                              LOOP COUNTERS, NOT MONEY/        *00005620
005630*                              MEASUREMENT AMOUNTS              *00005630
005640*                                                               *00005640
005650****************************************************************00005650
005700 ENVIRONMENT DIVISION.                                           00005700
005800 CONFIGURATION SECTION.                                          00005800
005900 SOURCE-COMPUTER.  IBM-390.                                      00005900
006000 OBJECT-COMPUTER.  IBM-390.                                      00006000
006100 SPECIAL-NAMES.                                                  00006100
006200     UPSI-0 ON TRACE-SWITCH-ON.                                  00006200
006300 INPUT-OUTPUT SECTION.                                           00006300
006400 FILE-CONTROL.                                                   00006400
006500     SELECT USAGE-REQUEST-FILE ASSIGN TO USAGEREQ                00006500
006600            ORGANIZATION IS LINE SEQUENTIAL                      00006600
006700            FILE STATUS IS WS-USAGEREQ-STATUS.                   00006700
006800     SELECT EMISSION-LOG-FILE  ASSIGN TO EMISLOG                 00006800
006900            ORGANIZATION IS LINE SEQUENTIAL                      00006900
007000            FILE STATUS IS WS-EMISLOG-STATUS.                    00007000
007100     SELECT GREEN-HIST-FILE    ASSIGN TO GRNHIST                 00007100
007200            ORGANIZATION IS LINE SEQUENTIAL                      00007200
007300            FILE STATUS IS WS-GRNHIST-STATUS.                    00007300
007400*                                                                00007400
007500 DATA DIVISION.                                                  00007500
007600 FILE SECTION.                                                   00007600
007700*                                                                00007700
007800 FD  USAGE-REQUEST-FILE                                          00007800
007900     RECORDING MODE IS F                                         00007900
008000     LABEL RECORDS ARE STANDARD.                                 00008000
008100 01  USAGE-REQUEST-REC.                                          00008100
008200     05  UR-USER-ID                      PIC X(36).              00008200
008300     05  UR-CREATED-AT                   PIC X(20).               00008300
008400     05  UR-MODEL                        PIC X(120).              00008400
008500     05  UR-REGION                       PIC X(80).               00008500
008600     05  UR-TOKENS                       PIC 9(09).               00008600
008700     05  UR-RUNTIME-SECONDS              PIC 9(07)V9(03).         00008700
008800     05  UR-MODEL-POWER-FACTOR           PIC S9(04)V9(08)         00008800
008900                                             SIGN IS TRAILING     00008900
009000                                             SEPARATE CHARACTER.  00009000
009100     05  UR-INTENSITY-SUPPLIED-SW        PIC X.                   00009100
009200         88  UR-INTENSITY-SUPPLIED           VALUE 'Y'.           00009200
009300         88  UR-INTENSITY-NOT-SUPPLIED       VALUE 'N'.           00009300
009400     05  UR-REGION-CARBON-INTENSITY      PIC S9(06)V9(08)         00009400
009500                                             SIGN IS TRAILING     00009500
009600                                             SEPARATE CHARACTER.  00009600
009700     05  UR-WATER-FACTOR-SUPPLIED-SW      PIC X.                  00009700
009800         88  UR-WATER-FACTOR-SUPPLIED         VALUE 'Y'.          00009800
009900         88  UR-WATER-FACTOR-NOT-SUPPLIED     VALUE 'N'.          00009900
010000     05  UR-WATER-FACTOR                  PIC S9(04)V9(08)        00010000
010100                                             SIGN IS TRAILING     00010100
010200                                             SEPARATE CHARACTER.  00010200
010300     05  FILLER                           PIC X(20) VALUE SPACES. 00010300
010400*                                                                 00010400
010500 FD  EMISSION-LOG-FILE                                            00010500
010600     RECORDING MODE IS F                                          00010600
010700     LABEL RECORDS ARE STANDARD.                                  00010700
010800 01  EMISSION-LOG-FILE-REC             PIC X(406).                00010800
010900*                                                                 00010900
011000 FD  GREEN-HIST-FILE                                              00011000
011100     RECORDING MODE IS F                                          00011100
011200     LABEL RECORDS ARE STANDARD.                                  00011200
011300 01  GREEN-HIST-FILE-REC               PIC X(119).                00011300
011400*                                                                 00011400
011500 WORKING-STORAGE SECTION.                                         00011500
011600*                                                                 00011600
011700 01  WS-FILE-STATUS-CODES.                                        00011700
011800     05  WS-USAGEREQ-STATUS           PIC X(2) VALUE SPACES.      00011800
011900         88  USAGEREQ-OK                  VALUE '00'.             00011900
012000         88  USAGEREQ-EOF                  VALUE '10'.            00012000
012100     05  WS-EMISLOG-STATUS            PIC X(2) VALUE SPACES.      00012100
012200         88  EMISLOG-OK                    VALUE '00'.            00012200
012300     05  WS-GRNHIST-STATUS            PIC X(2) VALUE SPACES.      00012300
012400         88  GRNHIST-OK                    VALUE '00'.            00012400
012500*                                                                 00012500
012600 01  WS-SWITCHES.                                                 00012600
012700     05  WS-EOF-SW                    PIC X VALUE 'N'.            00012700
012800         88  ALL-REQUESTS-READ            VALUE 'Y'.              00012800
012900     05  WS-REGION-LOOKUP-OK-SW       PIC X VALUE 'Y'.            00012900
013000         88  REGION-LOOKUP-OK             VALUE 'Y'.              00013000
013100*                                                                 00013100
013110*    RUN COUNTERS KEPT AS 77-LEVELS, NOT GROUPED, THE WAY THE     00013110
013120*    SHOP HAS ALWAYS CARRIED ITS ONE-OFF WORK FIELDS.             00013120
013130 77  WS-RECS-READ                 PIC S9(9) COMP VALUE 0.         00013130
013140 77  WS-RECS-WRITTEN              PIC S9(9) COMP VALUE 0.         00013140
013450 01  WS-COUNTERS-DISPLAY.                                         00013450
013460     05  WS-RECS-READ-DISP            PIC 9(9) VALUE ZERO.        00013460
013470     05  WS-RECS-WRITTEN-DISP         PIC 9(9) VALUE ZERO.        00013470
013480 01  WS-COUNTERS-EDIT REDEFINES WS-COUNTERS-DISPLAY.              00013480
013490     05  WS-RECS-READ-EDIT            PIC ZZZZZZZZ9.              00013490
013500     05  WS-RECS-WRITTEN-EDIT         PIC ZZZZZZZZ9.              00013500
013550*                                                                 00013550
013600 01  WS-WORK-AMOUNTS.                                             00013600
013700     05  WS-RUNTIME-HOURS             PIC S9(04)V9(12) COMP-3.    00013700
013800     05  WS-ENERGY-KWH                PIC S9(10)V9(08) COMP-3.    00013800
013900     05  WS-CO2-GRAMS                 PIC S9(10)V9(08) COMP-3.    00013900
014000     05  WS-WATER-LITERS              PIC S9(10)V9(08) COMP-3.    00014000
014100     05  WS-REGION-INTENSITY          PIC S9(06)V9(08) COMP-3.    00014100
014200     05  WS-WATER-FACTOR              PIC S9(04)V9(08) COMP-3.    00014200
014300     05  WS-SCORE-DENOM               PIC S9(09)      COMP-3.     00014300
014400     05  WS-PER-1K-GRAMS              PIC S9(09)V9(12) COMP-3.    00014400
014500     05  WS-RAW-SCORE                 PIC S9(05)V9(04) COMP-3.    00014500
014600     05  WS-GREEN-SCORE               PIC S9(03)      COMP-3.     00014600
014700     05  WS-DEFAULT-WATER-FACTOR      PIC S9(04)V9(08) COMP-3     00014700
014800                                          VALUE 1.80000000.       00014800
014900*                                                                 00014900
015000 01  WS-REDEFINE-CHECKS.                                          00015000
015100     05  WS-RAW-SCORE-EDIT            PIC S9(05).                 00015100
015200     05  WS-RAW-SCORE-EDIT-R REDEFINES                            00015200
015300         WS-RAW-SCORE-EDIT            PIC ---9(4).                00015300
015400     05  WS-GREEN-SCORE-EDIT          PIC 999.                    00015400
015500     05  WS-GREEN-SCORE-EDIT-R REDEFINES                          00015500
015600         WS-GREEN-SCORE-EDIT          PIC XXX.                    00015600
015700*                                                                 00015700
015800 01  LK-REGION-CODE-WORK              PIC X(80).                  00015800
015900 01  LK-REGION-INTENSITY-WORK         PIC S9(06)V9(08)            00015900
016000                                          SIGN IS TRAILING        00016000
016100                                          SEPARATE CHARACTER.     00016100
016200*                                                                 00016200
016300     COPY EMISLOG.                                                00016300
016400     COPY GRNHIST.                                                00016400
016500*                                                                 00016500
016600****************************************************************00016600
016700 PROCEDURE DIVISION.                                             *00016700
016800****************************************************************00016800
016900 000-MAIN-RTN.                                                   00016900
017000     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                   00017000
017100     PERFORM 100-READ-REQUEST-RTN THRU 100-EXIT.                 00017100
017200     PERFORM 200-PROCESS-REQUEST-RTN THRU 200-EXIT               00017200
017300             UNTIL ALL-REQUESTS-READ.                            00017300
017400     PERFORM 900-CLOSE-FILES-RTN THRU 900-EXIT.                  00017400
017500     GOBACK.                                                     00017500
017600*                                                                00017600
017700 100-READ-REQUEST-RTN.                                           00017700
017800     READ USAGE-REQUEST-FILE                                     00017800
017900         AT END MOVE 'Y' TO WS-EOF-SW                            00017900
018000     END-READ.                                                   00018000
018100     IF NOT ALL-REQUESTS-READ                                    00018100
018200         ADD 1 TO WS-RECS-READ                                   00018200
018300     END-IF.                                                     00018300
018400 100-EXIT.                                                       00018400
018500     EXIT.                                                       00018500
018600*                                                                00018600
018700 200-PROCESS-REQUEST-RTN.                                        00018700
018800     PERFORM 210-GET-REGION-FACTOR-RTN THRU 210-EXIT.            00018800
018900     PERFORM 220-DEFAULT-WATER-FACTOR-RTN THRU 220-EXIT.         00018900
019000     PERFORM 300-COMPUTE-ENERGY-RTN THRU 300-EXIT.               00019000
019100     PERFORM 350-COMPUTE-CO2-RTN THRU 350-EXIT.                  00019100
019200     PERFORM 400-COMPUTE-WATER-RTN THRU 400-EXIT.                00019200
019300     PERFORM 450-COMPUTE-SCORE-RTN THRU 450-EXIT.                00019300
019400     PERFORM 500-BUILD-LOG-RECORD-RTN THRU 500-EXIT.             00019400
019500     PERFORM 550-WRITE-GRNHIST-RTN THRU 550-EXIT.                00019500
019600     PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT.                    00019600
019700     PERFORM 100-READ-REQUEST-RTN THRU 100-EXIT.                 00019700
019800 200-EXIT.                                                       00019800
019900     EXIT.                                                       00019900
020000*                                                                00020000
020100 210-GET-REGION-FACTOR-RTN.                                      00020100
020200*    WHEN THE CALLING SYSTEM ALREADY GOT A LIVE INTENSITY WE     00020200
020300*    TAKE IT AS-IS - REGLKUP IS ONLY THE OFFLINE FALLBACK PATH.  00020300
020400     IF UR-INTENSITY-SUPPLIED                                    00020400
020500         MOVE UR-REGION-CARBON-INTENSITY TO WS-REGION-INTENSITY  00020500
020600     ELSE                                                        00020600
020700         MOVE UR-REGION TO LK-REGION-CODE-WORK                   00020700
020800         CALL 'REGLKUP' USING LK-REGION-CODE-WORK,               00020800
020900                              LK-REGION-INTENSITY-WORK           00020900
021000         MOVE LK-REGION-INTENSITY-WORK TO WS-REGION-INTENSITY    00021000
021100     END-IF.                                                     00021100
021200 210-EXIT.                                                       00021200
021300     EXIT.                                                       00021300
021400*                                                                00021400
021500 220-DEFAULT-WATER-FACTOR-RTN.                                   00021500
021600     IF UR-WATER-FACTOR-SUPPLIED                                 00021600
021700         MOVE UR-WATER-FACTOR TO WS-WATER-FACTOR                 00021700
021800     ELSE                                                        00021800
021900         MOVE WS-DEFAULT-WATER-FACTOR TO WS-WATER-FACTOR         00021900
022000     END-IF.                                                     00022000
022100 220-EXIT.                                                       00022100
022200     EXIT.                                                       00022200
022300*                                                                00022300
022400 300-COMPUTE-ENERGY-RTN.                                         00022400
022500*    RUNTIME-HOURS = RUNTIME-SECONDS / 3600, 12 DECIMALS,        00022500
022600*    ROUNDING HALF-UP (STANDARD COBOL ROUNDED = NEAREST, TIES    00022600
022700*    AWAY FROM ZERO - EVERY VALUE THIS PROGRAM SEES IS POSITIVE  00022700
022800*    SO THAT MATCHES HALF-UP EXACTLY).                           00022800
022900     COMPUTE WS-RUNTIME-HOURS ROUNDED =                          00022900
023000         UR-RUNTIME-SECONDS / 3600.                              00023000
023100     COMPUTE WS-ENERGY-KWH ROUNDED =                             00023100
023200         UR-TOKENS * UR-MODEL-POWER-FACTOR * WS-RUNTIME-HOURS.   00023200
023300 300-EXIT.                                                       00023300
023400     EXIT.                                                       00023400
023500*                                                                00023500
023600 350-COMPUTE-CO2-RTN.                                            00023600
023700     COMPUTE WS-CO2-GRAMS ROUNDED =                              00023700
023800         WS-ENERGY-KWH * WS-REGION-INTENSITY.                    00023800
023900 350-EXIT.                                                       00023900
024000     EXIT.                                                       00024000
024100*                                                                00024100
024200 400-COMPUTE-WATER-RTN.                                          00024200
024300     COMPUTE WS-WATER-LITERS ROUNDED =                           00024300
024400         WS-ENERGY-KWH * WS-WATER-FACTOR.                        00024400
024500 400-EXIT.                                                       00024500
024600     EXIT.                                                       00024600
024700*                                                                00024700
024800 450-COMPUTE-SCORE-RTN.                                          00024800
024900*    DENOM = MAX(1, TOKENS) - GUARDS A ZERO-TOKEN REQUEST FROM   00024900
025000*    BLOWING UP THE DIVIDE (ECOP-0058).                          00025000
025100     IF UR-TOKENS = 0                                            00025100
025200         MOVE 1 TO WS-SCORE-DENOM                                00025200
025300     ELSE                                                        00025300
025400         MOVE UR-TOKENS TO WS-SCORE-DENOM                        00025400
025500     END-IF.                                                     00025500
025600*    PER-1K = (CO2-GRAMS / DENOM), 12 DECIMALS, TIMES 1000.      00025600
025700     COMPUTE WS-PER-1K-GRAMS ROUNDED =                           00025700
025800         (WS-CO2-GRAMS / WS-SCORE-DENOM) * 1000.                 00025800
025900*    RAW-SCORE = 100 - ((PER-1K - 50) / (500-50)) * 100.  50G/1K 00025900
026000*    OR LESS SCORES AT/ABOVE 100, 500G/1K OR MORE SCORES AT/     00026000
026100*    BELOW 0, LINEAR BETWEEN THE TWO.                            00026100
026200     COMPUTE WS-RAW-SCORE ROUNDED =                              00026200
026300         100 - ((WS-PER-1K-GRAMS - 50) / 450) * 100.             00026300
026400     IF WS-RAW-SCORE < 0                                         00026400
026500         MOVE 0 TO WS-GREEN-SCORE                                00026500
026600     ELSE                                                        00026600
026700         IF WS-RAW-SCORE > 100                                   00026700
026800             MOVE 100 TO WS-GREEN-SCORE                          00026800
026900         ELSE                                                    00026900
026950*            WS-RAW-SCORE STILL CARRIES 4 DECIMAL PLACES HERE -  00026950
026960*            A PLAIN MOVE TRUNCATES INSTEAD OF ROUNDING, WHICH   00026960
026970*            LOWBALLED THE SCORE ON THE .5-AND-UP CASES          00026970
026980*            (ECOP-0067).                                        00026980
027000             COMPUTE WS-GREEN-SCORE ROUNDED = WS-RAW-SCORE       00027000
027100         END-IF                                                  00027100
027200     END-IF.                                                     00027200
027210     IF TRACE-SWITCH-ON                                          00027210
027220         MOVE WS-RAW-SCORE TO WS-RAW-SCORE-EDIT                  00027220
027230         MOVE WS-GREEN-SCORE TO WS-GREEN-SCORE-EDIT              00027230
027240         DISPLAY 'EMSCALC - RAW=' WS-RAW-SCORE-EDIT-R            00027240
027250                 ' GREEN=' WS-GREEN-SCORE-EDIT-R                 00027250
027260     END-IF.                                                     00027260
027300 450-EXIT.                                                       00027300
027400     EXIT.                                                       00027400
027500*                                                                00027500
027600 500-BUILD-LOG-RECORD-RTN.                                       00027600
027700     MOVE UR-USER-ID              TO LOG-USER-ID.                00027700
027800     MOVE UR-CREATED-AT           TO LOG-CREATED-AT.             00027800
027900     MOVE UR-MODEL                TO LOG-MODEL.                  00027900
028000     MOVE UR-REGION                TO LOG-REGION.                00028000
028100     MOVE UR-TOKENS                TO LOG-TOKENS.                00028100
028200     MOVE UR-RUNTIME-SECONDS       TO LOG-RUNTIME-SECONDS.       00028200
028300     MOVE UR-MODEL-POWER-FACTOR    TO LOG-MODEL-POWER-FACTOR.    00028300
028400     MOVE WS-REGION-INTENSITY      TO LOG-REGION-CARBON-INTENSITY.00028400
028500     MOVE WS-WATER-FACTOR          TO LOG-WATER-FACTOR.          00028500
028600     MOVE WS-ENERGY-KWH            TO LOG-ENERGY-KWH.            00028600
028700     MOVE WS-CO2-GRAMS             TO LOG-CO2-GRAMS.             00028700
028800     MOVE WS-WATER-LITERS          TO LOG-WATER-LITERS.          00028800
028900     MOVE WS-GREEN-SCORE           TO LOG-GREEN-SCORE.           00028900
029000 500-EXIT.                                                       00029000
029100     EXIT.                                                       00029100
029200*                                                                00029200
029300 550-WRITE-GRNHIST-RTN.                                          00029300
029400     MOVE UR-USER-ID          TO GRH-USER-ID.                    00029400
029500     MOVE UR-CREATED-AT       TO GRH-CREATED-AT.                 00029500
029600     MOVE WS-GREEN-SCORE      TO GRH-SCORE.                      00029600
029700     WRITE GREEN-HIST-FILE-REC FROM GREEN-SCORE-HIST-RECORD.     00029700
029800 550-EXIT.                                                       00029800
029900     EXIT.                                                       00029900
030000*                                                                00030000
030100 600-WRITE-LOG-RTN.                                              00030100
030200     WRITE EMISSION-LOG-FILE-REC FROM EMISSION-LOG-RECORD.       00030200
030300     ADD 1 TO WS-RECS-WRITTEN.                                   00030300
030400 600-EXIT.                                                       00030400
030500     EXIT.                                                       00030500
030600*                                                                00030600
030700 800-OPEN-FILES-RTN.                                             00030700
030800     OPEN INPUT  USAGE-REQUEST-FILE.                             00030800
030900     OPEN OUTPUT EMISSION-LOG-FILE.                              00030900
031000     OPEN OUTPUT GREEN-HIST-FILE.                                00031000
031100     IF NOT USAGEREQ-OK                                          00031100
031200         DISPLAY 'EMSCALC - USAGEREQ OPEN FAILED, STATUS = '     00031200
031300                 WS-USAGEREQ-STATUS                              00031300
031400         MOVE 'Y' TO WS-EOF-SW                                   00031400
031500     END-IF.                                                     00031500
031600 800-EXIT.                                                       00031600
031700     EXIT.                                                       00031700
031800*                                                                00031800
031900 900-CLOSE-FILES-RTN.                                            00031900
032000     CLOSE USAGE-REQUEST-FILE, EMISSION-LOG-FILE, GREEN-HIST-FILE.00032000
032050     MOVE WS-RECS-READ TO WS-RECS-READ-DISP.                     00032050
032060     MOVE WS-RECS-WRITTEN TO WS-RECS-WRITTEN-DISP.               00032060
032100     DISPLAY 'EMSCALC - REQUESTS READ    = ' WS-RECS-READ-EDIT.  00032100
032200     DISPLAY 'EMSCALC - LOG RECS WRITTEN  = ' WS-RECS-WRITTEN-EDIT.00032200
032300 900-EXIT.                                                       00032300
032400     EXIT.                                                       00032400
