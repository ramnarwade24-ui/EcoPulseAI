000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION             *00000200
000300* ALL RIGHTS RESERVED                                           *00000300
000400****************************************************************00000400
000500 IDENTIFICATION DIVISION.                                        00000500
000600 PROGRAM-ID.   ESGRPT.                                           00000600
000700 AUTHOR.  T. S. NAGATA.                                          00000700
000800 INSTALLATION.  ECOPULSEAI BATCH SYSTEMS GROUP.                  00000800
000900 DATE-WRITTEN.  04/01/1994.                                      00000900
001000 DATE-COMPILED.                                                  00001000
001100 SECURITY.   NONE.                                               00001100
001200*                                                                00001200
001300****************************************************************00001300
001400*    REMARKS.                                                   *00001400
001500*    PRODUCES THE ESG SUSTAINABILITY REPORT FOR ONE USER OVER   *00001500
001600*    ONE PERIOD.  THE KPI BLOCK AT THE TOP OF THE REPORT COMES  *00001600
001700*    STRAIGHT FROM THE MATCHING SUMTOT ROW BUILT BY THE EMSSUM  *00001700
001800*    ROLLUP STEP THAT MUST RUN BEFORE THIS PROGRAM.  THE BODY   *00001800
001900*    OF THE REPORT IS ONE DETAIL LINE PER EMISSION-LOG ROW FOR  *00001900
002000*    THAT USER AND PERIOD, WITH A GREEN-SCORE BAND (POOR, FAIR  *00002000
002100*    OR GOOD) NEXT TO EACH LINE.  THE DETAIL LINES ARE TOTALLED *00002100
002200*    AS THEY PRINT AND THE RUNNING TOTAL IS FOOTED AGAINST THE  *00002200
002300*    KPI BLOCK - A MISMATCH MEANS EMSSUM AND ESGRPT WERE RUN    *00002300
002400*    AGAINST TWO DIFFERENT CUTS OF THE LOG.                     *00002400
002500*                                                               *00002500
002600*    INPUT.   RPTPARM  - LINE SEQUENTIAL, ONE CONTROL CARD      *00002600
002700*    INPUT.   SUMTOT   - LINE SEQUENTIAL SUMMARY TOTALS         *00002700
002800*    INPUT.   EMISLOG  - LINE SEQUENTIAL EMISSION LOG           *00002800
002900*    OUTPUT.  ESGPRT   - LINE SEQUENTIAL PRINT FILE             *00002900
003000****************************************************************00003000
003100*    MAINTENANCE HISTORY                                        *00003100
003200*    ------------------------------------------------------    *00003200
003300*    04/01/94  TSN  ECOP-0007  ORIGINAL PROGRAM                 *00003300
003400*    10/11/94  TSN  ECOP-0016  ADDED THE GREEN-SCORE BAND       *00003400
003500*                              COLUMN ON THE DETAIL LINE        *00003500
003600*    03/02/95  RHC  ECOP-0020  PAGE BREAK AFTER 50 DETAIL LINES *00003600
003700*    12/09/98  RHC  ECOP-0049  Y2K REVIEW - REPORT DATE COMES   *00003700
003800*                              FROM THE CONTROL CARD, NOT THE   *00003800
003900*                              SYSTEM CLOCK - NOTHING TO FIX    *00003900
004000*    03/30/99  TSN  ECOP-0050  Y2K REVIEW SIGNED OFF            *00004000
004100*    06/19/24  TSN  ECOP-0033  DL-MODEL WIDENED TO MATCH THE    *00004100
004200*                              120-BYTE LOG-MODEL FIELD         *00004200
004300*    07/22/24  TSN  ECOP-0041  RUNNING-TOTAL FOOTING LINE ADDED *00004300
004400*                              SO A MISMATCH AGAINST THE SUMTOT *00004400
004500*                              KPI BLOCK CAN BE SEEN ON SIGHT   *00004500
004510*    08/09/26  RHC  ECOP-0059  DETAIL SECTION CAPPED AT THE     *00004510
004520*                              USER'S MOST RECENT 25 LOG ROWS - *00004520
004530*                              CROSS-CHECK AGAINST SUMTOT NOW   *00004530
004540*                              SKIPS ITSELF ONCE THE CAP TRIMS  *00004540
004550*                              THE SECTION SO IT STOPS FALSELY  *00004550
004560*                              FLAGGING A MISMATCH              *00004560
004570*    08/09/26  RHC  ECOP-0060  CO2-GRAMS COLUMN NOW SUPPRESSES  *00004570
004580*                              TRAILING FRACTIONAL ZEROS        *00004580
004582*    08/10/26  MW   ECOP-0075  25-LINE CAP WAS BINDING ON THE   *00004582
004584*                              OLDEST MATCHING ROWS BECAUSE THE *00004584
004586*                              LOG IS WRITTEN OLDEST-FIRST -    *00004586
004588*                              NOW SORTS THE LOG USER/CREATED-  *00004588
004590*                              AT DESCENDING PER RUN SO THE CAP *00004590
004592*                              KEEPS THE NEWEST ROWS INSTEAD    *00004592
004594*    08/10/26  MW   ECOP-0076  DETAIL-LINE AND PAGE COUNTERS    *00004594
004596*                              CHANGED FROM COMP-3 TO COMP -    *00004596
004598*                              THESE ARE LOOP COUNTERS, NOT     *00004598
004599*                              MONEY/MEASUREMENT AMOUNTS        *00004599
004601*    08/10/26  MW   ECOP-0077  25-LINE CAP WAS ONLY COUNTING    *00004601
004602*                              ROWS THAT ALSO PASSED THE        *00004602
004603*                              FROM/TO WINDOW - ADDED A SEPARATE*00004603
004604*                              WS-USER-LOG-COUNT SO THE CAP     *00004604
004605*                              BINDS ON ROWS READ FOR THE USER, *00004605
004606*                              WINDOW TEST APPLIED AFTER        *00004606
004610****************************************************************00004610
004700 ENVIRONMENT DIVISION.                                           00004700
004800 CONFIGURATION SECTION.                                          00004800
004900 SOURCE-COMPUTER.  IBM-390.                                      00004900
005000 OBJECT-COMPUTER.  IBM-390.                                      00005000
005100 SPECIAL-NAMES.                                                  00005100
005200     C01 IS TOP-OF-FORM.                                         00005200
005300 INPUT-OUTPUT SECTION.                                           00005300
005400 FILE-CONTROL.                                                   00005400
005500     SELECT RPTPARM-FILE  ASSIGN TO RPTPARM                      00005500
005600            ORGANIZATION IS LINE SEQUENTIAL                      00005600
005700            FILE STATUS IS WS-RPTPARM-STATUS.                    00005700
005800     SELECT SUMTOT-FILE   ASSIGN TO SUMTOT                       00005800
005900            ORGANIZATION IS LINE SEQUENTIAL                      00005900
006000            FILE STATUS IS WS-SUMTOT-STATUS.                     00006000
006100     SELECT EMISSION-LOG-FILE ASSIGN TO EMISLOG                  00006100
006200            ORGANIZATION IS LINE SEQUENTIAL                      00006200
006300            FILE STATUS IS WS-EMISLOG-STATUS.                    00006300
006310     SELECT EMISLOG-SRT-FILE ASSIGN TO EMISLOGS                  00006310
006320            ORGANIZATION IS LINE SEQUENTIAL                      00006320
006330            FILE STATUS IS WS-EMISLOGS-STATUS.                   00006330
006400     SELECT ESGRPT-FILE   ASSIGN TO ESGPRT                       00006400
006500            ORGANIZATION IS LINE SEQUENTIAL                      00006500
006600            FILE STATUS IS WS-ESGPRT-STATUS.                     00006600
006700*                                                                00006700
006800 DATA DIVISION.                                                  00006800
006900 FILE SECTION.                                                   00006900
007000 FD  RPTPARM-FILE                                                00007000
007100     RECORDING MODE IS F                                         00007100
007200     LABEL RECORDS ARE STANDARD.                                 00007200
007300 01  RPTPARM-REC.                                                00007300
007400     05  RP-USER-ID                    PIC X(36).                00007400
007500     05  RP-PERIOD-FROM                PIC X(20).                00007500
007600     05  RP-PERIOD-TO                  PIC X(20).                00007600
007700     05  FILLER                        PIC X(20) VALUE SPACES.  00007700
007800*                                                                00007800
007900 FD  SUMTOT-FILE                                                 00007900
008000     RECORDING MODE IS F                                         00008000
008100     LABEL RECORDS ARE STANDARD.                                 00008100
008200 01  SUMTOT-FILE-REC                  PIC X(135).                00008200
008300*                                                                00008300
008400 FD  EMISSION-LOG-FILE                                           00008400
008500     RECORDING MODE IS F                                         00008500
008600     LABEL RECORDS ARE STANDARD.                                 00008600
008700 01  EMISSION-LOG-FILE-REC            PIC X(406).                00008700
008710*                                                                00008710
008715*    ECOP-0075 - SORT WORK FILE AND SORTED-OUTPUT COPY OF THE   *00008715
008720*    EMISSION LOG, ADDED SO THE DETAIL-SECTION SCAN SEES THE    *00008720
008725*    LOG IN MOST-RECENT-FIRST ORDER PER USER INSTEAD OF THE     *00008725
008730*    RAW (OLDEST-FIRST) WRITE ORDER - THE 25-LINE CAP MUST      *00008730
008735*    BIND ON THE NEWEST ROWS, NOT THE OLDEST.                   *00008735
008740 SD  SORT-WORK-FILE.                                            00008740
008745 01  SR-SORT-REC.                                               00008745
008750     05  SR-USER-ID                  PIC X(36).                 00008750
008755     05  SR-CREATED-AT               PIC X(20).                 00008755
008760     05  FILLER                      PIC X(350).                00008760
008765*                                                                00008765
008770 FD  EMISLOG-SRT-FILE                                           00008770
008775     RECORDING MODE IS F                                        00008775
008780     LABEL RECORDS ARE STANDARD.                                00008780
008785 01  EMISLOG-SRT-FILE-REC           PIC X(406).                 00008785
008790*                                                                00008790
008800*                                                                00008800
008900 FD  ESGRPT-FILE                                                 00008900
009000     RECORDING MODE IS F                                         00009000
009100     LABEL RECORDS ARE STANDARD.                                 00009100
009200 01  ESGRPT-LINE-OUT                  PIC X(132).                00009200
009300*                                                                00009300
009400 WORKING-STORAGE SECTION.                                        00009400
009450*                                                                00009450
009460*    STANDALONE SCRATCH ITEMS FOR THE DETAIL-SECTION PAGINATION  00009460
009470*    CAP (ECOP-0059) - 77-LEVEL, LIKE THE REST OF THE SHOP'S     00009470
009480*    ONE-OFF WORK COUNTERS AND SWITCHES.                         00009480
009485*    ECOP-0077 - WS-USER-LOG-COUNT ADDED SEPARATELY FROM         00009485
009486*    WS-DETAIL-LINES-TOTAL SO THE 25-CAP BINDS ON ROWS READ FOR  00009486
009487*    THE USER, NOT ON ROWS THAT ALSO CLEARED THE FROM/TO WINDOW. 00009487
009490 77  WS-DETAIL-CAP-SW             PIC X VALUE 'N'.                00009490
009495     88  DETAIL-CAP-REACHED           VALUE 'Y'.                  00009495
009496 77  WS-USER-LOG-COUNT            PIC S9(7) COMP VALUE 0.         00009496
009500*                                                                00009500
009600 01  WS-FILE-STATUS-CODES.                                       00009600
009700     05  WS-RPTPARM-STATUS           PIC X(2) VALUE SPACES.      00009700
009800         88  RPTPARM-OK                   VALUE '00'.            00009800
009900     05  WS-SUMTOT-STATUS            PIC X(2) VALUE SPACES.      00009900
010000         88  SUMTOT-OK                    VALUE '00'.            00010000
010100         88  SUMTOT-EOF                   VALUE '10'.            00010100
010200     05  WS-EMISLOG-STATUS           PIC X(2) VALUE SPACES.      00010200
010300         88  EMISLOG-OK                   VALUE '00'.            00010300
010400         88  EMISLOG-EOF                  VALUE '10'.            00010400
010410     05  WS-EMISLOGS-STATUS          PIC X(2) VALUE SPACES.      00010410
010420         88  EMISLOGS-OK                  VALUE '00'.            00010420
010430         88  EMISLOGS-EOF                 VALUE '10'.            00010430
010500     05  WS-ESGPRT-STATUS            PIC X(2) VALUE SPACES.      00010500
010600         88  ESGPRT-OK                    VALUE '00'.            00010600
010700*                                                                00010700
010800 01  WS-SWITCHES.                                                00010800
010900     05  WS-SUMTOT-EOF-SW            PIC X VALUE 'N'.            00010900
011000         88  ALL-SUMTOT-RECS-READ        VALUE 'Y'.              00011000
011100     05  WS-LOG-EOF-SW               PIC X VALUE 'N'.            00011100
011200         88  ALL-LOG-RECS-READ           VALUE 'Y'.              00011200
011300     05  WS-SUMMARY-FOUND-SW         PIC X VALUE 'N'.            00011300
011400         88  SUMMARY-FOUND                VALUE 'Y'.             00011400
011500*                                                                00011500
011600 01  WS-COUNTERS.                                                00011600
011700     05  WS-DETAIL-LINES-ON-PAGE     PIC S9(3) COMP VALUE 0.     00011700
011800     05  WS-DETAIL-LINES-TOTAL       PIC S9(7) COMP VALUE 0.     00011800
011900     05  WS-PAGE-NUMBER              PIC S9(5) COMP VALUE 0.     00011900
011950 01  WS-COUNTERS-DISPLAY.                                        00011950
011960     05  WS-DETAIL-LINES-TOTAL-DISP PIC 9(7) VALUE ZERO.         00011960
011970     05  WS-PAGE-NUMBER-DISP        PIC 9(5) VALUE ZERO.         00011970
011980 01  WS-COUNTERS-EDIT REDEFINES WS-COUNTERS-DISPLAY.             00011980
011990     05  WS-DETAIL-LINES-TOTAL-EDIT PIC ZZZZZZ9.                 00011990
011995     05  WS-PAGE-NUMBER-EDIT        PIC ZZZZ9.                   00011995
012000*                                                                00012000
012010 01  WS-CO2-DIFF-AMOUNT             PIC S9(12)V9(08) COMP-3      00012010
012020                                        VALUE 0.                 00012020
012030 01  WS-CO2-DIFF-DISPLAY.                                        00012030
012040     05  WS-CO2-DIFF-PRINTABLE      PIC -(11)9.99999999.         00012040
012050 01  WS-CO2-DIFF-DISPLAY-R REDEFINES WS-CO2-DIFF-DISPLAY.        00012050
012060     05  WS-CO2-DIFF-RAW            PIC X(21).                   00012060
012062 01  WS-TOKENS-DIFF-AMOUNT          PIC S9(12) COMP-3 VALUE 0.   00012062
012064 01  WS-TOKENS-DIFF-DISPLAY.                                     00012064
012066     05  WS-TOKENS-DIFF-PRINTABLE   PIC -(11)9.                  00012066
012068 01  WS-TOKENS-DIFF-DISPLAY-R REDEFINES WS-TOKENS-DIFF-DISPLAY.  00012068
012069     05  WS-TOKENS-DIFF-RAW         PIC X(12).                   00012069
012070*                                                                00012070
012100 01  WS-RUNNING-TOTALS.                                          00012100
012200     05  WS-RUN-TOTAL-TOKENS         PIC S9(12) COMP-3 VALUE 0.  00012200
012300     05  WS-RUN-TOTAL-CO2-GRAMS      PIC S9(12)V9(08) COMP-3     00012300
012400                                          VALUE 0.               00012400
012500     05  WS-RUN-TOTAL-WATER-LITERS   PIC S9(12)V9(08) COMP-3     00012500
012600                                          VALUE 0.               00012600
012700*                                                                00012700
012710*    ECOP-0060 - DETAIL-LINE CO2 COLUMN NEEDS TRAILING           00012710
012720*    FRACTIONAL ZEROS SUPPRESSED (12.50000000 PRINTS AS 12.5,    00012720
012730*    NOT 12.500) SO THE EDITED NUMERIC PICTURE IS BUILT HERE     00012730
012740*    THEN RE-READ A BYTE AT A TIME THROUGH THE ALPHA REDEFINES.  00012740
012750 01  WS-CO2-EDIT-NUM                PIC ZZZ,ZZZ,ZZ9.999.          00012750
012760 01  WS-CO2-EDIT-NUM-R REDEFINES WS-CO2-EDIT-NUM.                 00012760
012770     05  WS-CO2-EDIT-ALPHA          PIC X(15).                    00012770
012780*                                                                00012780
012800     COPY SUMTOT.                                                00012800
012900     COPY EMISLOG.                                               00012900
013000*                                                                00013000
013700*                                                                00013700
013800 01  HEADING-1.                                                  00013800
013900     05  FILLER                      PIC X(45) VALUE SPACES.     00013900
014000     05  FILLER                      PIC X(38)                  00014000
014100         VALUE 'E C O P U L S E   E S G   R E P O R T'.          00014100
014200     05  FILLER                      PIC X(49) VALUE SPACES.     00014200
014300 01  HEADING-2.                                                  00014300
014400     05  FILLER                      PIC X(6) VALUE 'USER: '.    00014400
014500     05  HD2-USER-ID                 PIC X(36).                  00014500
014600     05  FILLER                      PIC X(10) VALUE SPACES.     00014600
014700     05  FILLER                      PIC X(8) VALUE 'PERIOD: '.  00014700
014800     05  HD2-PERIOD-FROM             PIC X(20).                  00014800
014900     05  FILLER                      PIC X(4) VALUE ' TO '.      00014900
015000     05  HD2-PERIOD-TO               PIC X(20).                  00015000
015100     05  FILLER                      PIC X(28) VALUE SPACES.     00015100
015200 01  HEADING-3.                                                  00015200
015300     05  FILLER                      PIC X(6) VALUE SPACES.      00015300
015400     05  FILLER                      PIC X(19) VALUE             00015400
015500         'TOTAL TOKENS      : '.                                 00015500
015600     05  HD3-TOTAL-TOKENS            PIC ZZZ,ZZZ,ZZZ,ZZ9.        00015600
015700     05  FILLER                      PIC X(85) VALUE SPACES.     00015700
015800 01  HEADING-4.                                                  00015800
015900     05  FILLER                      PIC X(6) VALUE SPACES.      00015900
016000     05  FILLER                      PIC X(19) VALUE             00016000
016100         'TOTAL ENERGY (KWH) : '.                                00016100
016200     05  HD4-TOTAL-ENERGY            PIC ZZZ,ZZZ,ZZ9.999.        00016200
016300     05  FILLER                      PIC X(80) VALUE SPACES.     00016300
016400 01  HEADING-5.                                                  00016400
016500     05  FILLER                      PIC X(6) VALUE SPACES.      00016500
016600     05  FILLER                      PIC X(19) VALUE             00016600
016700         'TOTAL CO2 (GRAMS)  : '.                                00016700
016800     05  HD5-TOTAL-CO2               PIC ZZZ,ZZZ,ZZ9.999.        00016800
016900     05  FILLER                      PIC X(80) VALUE SPACES.     00016900
017000 01  HEADING-6.                                                  00017000
017100     05  FILLER                      PIC X(6) VALUE SPACES.      00017100
017200     05  FILLER                      PIC X(19) VALUE             00017200
017300         'TOTAL WATER (LITER): '.                                00017300
017400     05  HD6-TOTAL-WATER             PIC ZZZ,ZZZ,ZZ9.999.        00017400
017500     05  FILLER                      PIC X(80) VALUE SPACES.     00017500
017600 01  HEADING-7.                                                  00017600
017700     05  FILLER                      PIC X(6) VALUE SPACES.      00017700
017800     05  FILLER                      PIC X(20) VALUE 'CREATED-AT'.00017800
017900     05  FILLER                      PIC X(5) VALUE SPACES.      00017900
018000     05  FILLER                      PIC X(30) VALUE 'MODEL'.    00018000
018100     05  FILLER                      PIC X(6) VALUE 'TOKENS'.    00018100
018200     05  FILLER                      PIC X(6) VALUE SPACES.      00018200
018300     05  FILLER                      PIC X(11) VALUE 'CO2-GRAMS'. 00018300
018400     05  FILLER                      PIC X(6) VALUE SPACES.      00018400
018500     05  FILLER                      PIC X(6) VALUE 'SCORE'.     00018500
018600     05  FILLER                      PIC X(6) VALUE 'BAND'.      00018600
018700     05  FILLER                      PIC X(31) VALUE SPACES.     00018700
018800*                                                                00018800
018900 01  DETAIL-LINE.                                                00018900
019000     05  FILLER                      PIC X(6) VALUE SPACES.      00019000
019100     05  DL-CREATED-AT               PIC X(20).                  00019100
019200     05  FILLER                      PIC X(5) VALUE SPACES.      00019200
019300     05  DL-MODEL                    PIC X(30).                  00019300
019400     05  DL-TOKENS                   PIC ZZZ,ZZZ,ZZ9.            00019400
019500     05  FILLER                      PIC X(3) VALUE SPACES.      00019500
019600     05  DL-CO2-GRAMS                PIC X(15).                  00019600
019700     05  FILLER                      PIC X(3) VALUE SPACES.      00019700
019800     05  DL-SCORE                    PIC ZZ9.                    00019800
019900     05  FILLER                      PIC X(3) VALUE SPACES.      00019900
020000     05  DL-BAND                     PIC X(5).                   00020000
020100     05  FILLER                      PIC X(29) VALUE SPACES.     00020100
020200*                                                                00020200
020300 01  FOOTING-LINE.                                               00020300
020400     05  FILLER                      PIC X(6) VALUE SPACES.      00020400
020500     05  FILLER                      PIC X(25) VALUE             00020500
020600         'RUNNING TOTAL - TOKENS : '.                            00020600
020700     05  FT-TOKENS                   PIC ZZZ,ZZZ,ZZZ,ZZ9.        00020700
020800     05  FILLER                      PIC X(14) VALUE             00020800
020900         '  CO2-GRAMS : '.                                       00020900
021000     05  FT-CO2                      PIC ZZZ,ZZZ,ZZ9.999.        00021000
021100     05  FILLER                      PIC X(14) VALUE             00021100
021200         '  WATER-LTR : '.                                       00021200
021300     05  FT-WATER                    PIC ZZZ,ZZZ,ZZ9.999.        00021300
021400     05  FILLER                      PIC X(21) VALUE SPACES.     00021400
021500*                                                                00021500
022000****************************************************************00022000
022100 PROCEDURE DIVISION.                                             *00022100
022200****************************************************************00022200
022300 000-MAIN-RTN.                                                   00022300
022400     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                   00022400
022450     PERFORM 150-SORT-LOG-RTN THRU 150-EXIT.                     00022450
022500     PERFORM 100-READ-CONTROL-CARD-RTN THRU 100-EXIT.            00022500
022600     PERFORM 200-FIND-SUMMARY-RTN THRU 200-EXIT.                 00022600
022700     PERFORM 300-PRINT-HEADINGS-RTN THRU 300-EXIT.               00022700
022800     PERFORM 400-READ-LOG-RTN THRU 400-EXIT.                     00022800
022900     PERFORM 450-PROCESS-LOG-RTN THRU 450-EXIT                   00022900
022950             UNTIL ALL-LOG-RECS-READ OR DETAIL-CAP-REACHED.      00022950
023100     PERFORM 500-PRINT-FOOTING-RTN THRU 500-EXIT.                00023100
023200     PERFORM 900-CLOSE-FILES-RTN THRU 900-EXIT.                  00023200
023300     GOBACK.                                                     00023300
023400*                                                                00023400
023500 100-READ-CONTROL-CARD-RTN.                                      00023500
023600     READ RPTPARM-FILE                                           00023600
023700         AT END                                                  00023700
023800             DISPLAY 'ESGRPT - RPTPARM CONTROL CARD MISSING'     00023800
023900             MOVE 'Y' TO WS-LOG-EOF-SW                           00023900
024000     END-READ.                                                   00024000
024100 100-EXIT.                                                       00024100
024200     EXIT.                                                       00024200
024210*                                                                00024210
024220*    ECOP-0075 - SORT THE EMISSION LOG ONCE PER RUN, USER-ID     *00024220
024230*    ASCENDING / CREATED-AT DESCENDING, SO THE DETAIL-SECTION    *00024230
024240*    SCAN BELOW SEES THE USER'S ROWS NEWEST-FIRST.  THE 25-LINE  *00024240
024250*    CAP IN 450-PROCESS-LOG-RTN THEN BINDS ON THE MOST RECENT    *00024250
024260*    ROWS INSTEAD OF THE OLDEST, PER THE ORIGINAL SPEC.          *00024260
024270 150-SORT-LOG-RTN.                                               00024270
024280     SORT SORT-WORK-FILE                                         00024280
024290         ON ASCENDING KEY SR-USER-ID                             00024290
024300         ON DESCENDING KEY SR-CREATED-AT                         00024300
024310         USING EMISSION-LOG-FILE                                 00024310
024320         GIVING EMISLOG-SRT-FILE.                                00024320
024330     OPEN INPUT EMISLOG-SRT-FILE.                                00024330
024340 150-EXIT.                                                       00024340
024350     EXIT.                                                       00024350
024360*                                                                00024360
024400 200-FIND-SUMMARY-RTN.                                           00024400
024500     PERFORM 210-READ-SUMTOT-RTN THRU 210-EXIT                   00024500
024600             UNTIL SUMMARY-FOUND OR ALL-SUMTOT-RECS-READ.        00024600
024700     IF NOT SUMMARY-FOUND                                        00024700
024800         DISPLAY 'ESGRPT - NO SUMTOT ROW FOR USER = '            00024800
024900                 RP-USER-ID                                      00024900
025000         MOVE ZERO TO SUM-TOTAL-TOKENS                           00025000
025100         MOVE ZERO TO SUM-TOTAL-ENERGY-KWH                       00025100
025200         MOVE ZERO TO SUM-TOTAL-CO2-GRAMS                        00025200
025300         MOVE ZERO TO SUM-TOTAL-WATER-LITERS                     00025300
025400     END-IF.                                                     00025400
025500 200-EXIT.                                                       00025500
025600     EXIT.                                                       00025600
025700*                                                                00025700
025800 210-READ-SUMTOT-RTN.                                            00025800
025900     READ SUMTOT-FILE INTO SUMMARY-TOTALS-RECORD                 00025900
026000         AT END MOVE 'Y' TO WS-SUMTOT-EOF-SW                     00026000
026100     END-READ.                                                   00026100
026200     IF NOT ALL-SUMTOT-RECS-READ                                 00026200
026300         AND SUM-USER-ID = RP-USER-ID                            00026300
026400         MOVE 'Y' TO WS-SUMMARY-FOUND-SW                         00026400
026500     END-IF.                                                     00026500
026600 210-EXIT.                                                       00026600
026700     EXIT.                                                       00026700
026800*                                                                00026800
026900 300-PRINT-HEADINGS-RTN.                                         00026900
027000     ADD 1 TO WS-PAGE-NUMBER.                                    00027000
027100     MOVE RP-USER-ID       TO HD2-USER-ID.                       00027100
027200     MOVE RP-PERIOD-FROM   TO HD2-PERIOD-FROM.                   00027200
027300     MOVE RP-PERIOD-TO     TO HD2-PERIOD-TO.                     00027300
027400     MOVE SUM-TOTAL-TOKENS TO HD3-TOTAL-TOKENS.                  00027400
027500     MOVE SUM-TOTAL-ENERGY-KWH TO HD4-TOTAL-ENERGY.              00027500
027600     MOVE SUM-TOTAL-CO2-GRAMS  TO HD5-TOTAL-CO2.                 00027600
027700     MOVE SUM-TOTAL-WATER-LITERS TO HD6-TOTAL-WATER.             00027700
027800     WRITE ESGRPT-LINE-OUT FROM HEADING-1                        00027800
027900         AFTER ADVANCING TOP-OF-FORM.                            00027900
028000     WRITE ESGRPT-LINE-OUT FROM HEADING-2 AFTER ADVANCING 2.     00028000
028100     WRITE ESGRPT-LINE-OUT FROM HEADING-3 AFTER ADVANCING 2.     00028100
028200     WRITE ESGRPT-LINE-OUT FROM HEADING-4 AFTER ADVANCING 1.     00028200
028300     WRITE ESGRPT-LINE-OUT FROM HEADING-5 AFTER ADVANCING 1.     00028300
028400     WRITE ESGRPT-LINE-OUT FROM HEADING-6 AFTER ADVANCING 1.     00028400
028500     WRITE ESGRPT-LINE-OUT FROM HEADING-7 AFTER ADVANCING 2.     00028500
028600     MOVE ZERO TO WS-DETAIL-LINES-ON-PAGE.                       00028600
028700 300-EXIT.                                                       00028700
028800     EXIT.                                                       00028800
028900*                                                                00028900
029000 400-READ-LOG-RTN.                                               00029000
029100     READ EMISLOG-SRT-FILE INTO EMISSION-LOG-RECORD              00029100
029200         AT END MOVE 'Y' TO WS-LOG-EOF-SW                        00029200
029300     END-READ.                                                   00029300
029400 400-EXIT.                                                       00029400
029500     EXIT.                                                       00029500
029600*                                                                00029600
029650*    ECOP-0059 - SPEC CALLS FOR THE DETAIL SECTION TO CARRY ONLY 00029650
029660*    THE USER'S MOST RECENT 25 MATCHING LOG ROWS, SEPARATE FROM  00029660
029670*    THE UNCAPPED KPI BLOCK AT THE TOP OF THE REPORT (WHICH      00029670
029680*    COMES FROM SUMTOT, NOT FROM THIS SCAN).                     00029680
029690*    ECOP-0077 - THE 25 IS FIXED BEFORE THE FROM/TO WINDOW IS    00029690
029692*    APPLIED - WS-USER-LOG-COUNT COUNTS EVERY ROW READ FOR THE   00029692
029694*    USER, THE WINDOW TEST THEN ONLY DECIDES WHICH OF THOSE 25   00029694
029696*    ACTUALLY PRINT.                                             00029696
029700 450-PROCESS-LOG-RTN.                                            00029700
029800     IF LOG-USER-ID = RP-USER-ID                                 00029800
029810         ADD 1 TO WS-USER-LOG-COUNT                              00029810
029820         IF WS-USER-LOG-COUNT >= 25                              00029820
029830             MOVE 'Y' TO WS-DETAIL-CAP-SW                        00029830
029840         END-IF                                                  00029840
029900         IF LOG-CREATED-AT NOT < RP-PERIOD-FROM                  00029900
030000             AND LOG-CREATED-AT NOT > RP-PERIOD-TO               00030000
030100             IF WS-DETAIL-LINES-ON-PAGE > 50                     00030100
030200                 PERFORM 300-PRINT-HEADINGS-RTN THRU 300-EXIT    00030200
030300             END-IF                                              00030300
030400             PERFORM 460-BUILD-DETAIL-LINE-RTN THRU 460-EXIT     00030400
030500             PERFORM 470-WRITE-DETAIL-LINE-RTN THRU 470-EXIT     00030500
030570         END-IF                                                  00030570
030600     END-IF.                                                     00030600
030650     IF NOT DETAIL-CAP-REACHED                                   00030650
030700         PERFORM 400-READ-LOG-RTN THRU 400-EXIT                  00030700
030750     END-IF.                                                     00030750
030800 450-EXIT.                                                       00030800
030900     EXIT.                                                       00030900
031000*                                                                00031000
031100 460-BUILD-DETAIL-LINE-RTN.                                      00031100
031200     MOVE LOG-CREATED-AT      TO DL-CREATED-AT.                  00031200
031300     MOVE LOG-MODEL (1:30)    TO DL-MODEL.                       00031300
031400     MOVE LOG-TOKENS          TO DL-TOKENS.                      00031400
031450     PERFORM 465-EDIT-CO2-DISPLAY-RTN THRU 465-EXIT.             00031450
031600     MOVE LOG-GREEN-SCORE     TO DL-SCORE.                       00031600
031700     IF LOG-SCORE-GOOD                                           00031700
031800         MOVE 'GOOD ' TO DL-BAND                                 00031800
031900     ELSE                                                        00031900
032000         IF LOG-SCORE-FAIR                                       00032000
032100             MOVE 'FAIR ' TO DL-BAND                             00032100
032200         ELSE                                                    00032200
032300             MOVE 'POOR ' TO DL-BAND                             00032300
032400         END-IF                                                  00032400
032500     END-IF.                                                     00032500
032600     ADD LOG-TOKENS        TO WS-RUN-TOTAL-TOKENS.               00032600
032700     ADD LOG-CO2-GRAMS     TO WS-RUN-TOTAL-CO2-GRAMS.            00032700
032800     ADD LOG-WATER-LITERS  TO WS-RUN-TOTAL-WATER-LITERS.         00032800
032900 460-EXIT.                                                       00032900
033000     EXIT.                                                       00033000
033010*    ECOP-0060 - SUPPRESS TRAILING FRACTIONAL ZEROS ON THE       00033010
033020*    EDITED CO2-GRAMS COLUMN.  THE EDIT PICTURE ALWAYS COMES     00033020
033030*    OUT 3 DECIMALS WIDE, SO WORK BACKWARDS FROM THE LOW-ORDER   00033030
033040*    DIGIT BLANKING '0' BYTES, AND BLANK THE DECIMAL POINT TOO   00033040
033050*    IF ALL THREE FRACTION DIGITS WERE ZERO.                     00033050
033060 465-EDIT-CO2-DISPLAY-RTN.                                       00033060
033065     MOVE LOG-CO2-GRAMS TO WS-CO2-EDIT-NUM.                       00033065
033070     IF WS-CO2-EDIT-ALPHA (15:1) = '0'                            00033070
033075         MOVE SPACE TO WS-CO2-EDIT-ALPHA (15:1)                   00033075
033080         IF WS-CO2-EDIT-ALPHA (14:1) = '0'                        00033080
033082             MOVE SPACE TO WS-CO2-EDIT-ALPHA (14:1)                00033082
033084             IF WS-CO2-EDIT-ALPHA (13:1) = '0'                     00033084
033086                 MOVE SPACE TO WS-CO2-EDIT-ALPHA (13:1)            00033086
033088                 MOVE SPACE TO WS-CO2-EDIT-ALPHA (12:1)            00033088
033090             END-IF                                                00033090
033092         END-IF                                                    00033092
033094     END-IF.                                                       00033094
033096     MOVE WS-CO2-EDIT-ALPHA TO DL-CO2-GRAMS.                       00033096
033098 465-EXIT.                                                         00033098
033099     EXIT.                                                         00033099
033100*                                                                 00033100
033200 470-WRITE-DETAIL-LINE-RTN.                                      00033200
033300     WRITE ESGRPT-LINE-OUT FROM DETAIL-LINE AFTER ADVANCING 1.   00033300
033400     ADD 1 TO WS-DETAIL-LINES-ON-PAGE.                           00033400
033500     ADD 1 TO WS-DETAIL-LINES-TOTAL.                             00033500
033600 470-EXIT.                                                       00033600
033700     EXIT.                                                       00033700
033800*                                                                00033800
033900 500-PRINT-FOOTING-RTN.                                          00033900
034000     MOVE WS-RUN-TOTAL-TOKENS       TO FT-TOKENS.                00034000
034100     MOVE WS-RUN-TOTAL-CO2-GRAMS    TO FT-CO2.                   00034100
034200     MOVE WS-RUN-TOTAL-WATER-LITERS TO FT-WATER.                 00034200
034300     WRITE ESGRPT-LINE-OUT FROM FOOTING-LINE AFTER ADVANCING 2.  00034300
034320*    THE DETAIL-LINE RUNNING TOTAL SHOULD TIE OUT TO THE ROLLUP  00034320
034340*    TOTAL EMSSUM WROTE TO SUMTOT-FILE.  IF IT DOES NOT, THE     00034340
034360*    RUN AND EMSSUM SAW DIFFERENT SLICES OF THE LOG AND SOMEONE  00034360
034380*    ON THE OVERNIGHT DESK NEEDS TO KNOW ABOUT IT.               00034380
034382*    ECOP-0059 - ONCE THE 25-LINE DETAIL CAP HAS TRIMMED THE     00034382
034384*    SECTION THE RUNNING TOTAL NO LONGER COVERS THE SAME ROWS AS 00034384
034386*    THE UNCAPPED SUMTOT FIGURE, SO THE CROSS-CHECK IS SKIPPED   00034386
034388*    RATHER THAN FALSELY FLAGGED.                                00034388
034389     IF NOT DETAIL-CAP-REACHED                                   00034389
034390         COMPUTE WS-CO2-DIFF-AMOUNT =                            00034390
034392             WS-RUN-TOTAL-CO2-GRAMS - SUM-TOTAL-CO2-GRAMS         00034392
034394         IF WS-CO2-DIFF-AMOUNT NOT = 0                           00034394
034396             MOVE WS-CO2-DIFF-AMOUNT TO WS-CO2-DIFF-PRINTABLE    00034396
034398             DISPLAY 'ESGRPT - WARNING - CO2 CROSS-CHECK OFF BY ' 00034398
034399                     WS-CO2-DIFF-PRINTABLE                       00034399
034400         END-IF                                                  00034400
034410         COMPUTE WS-TOKENS-DIFF-AMOUNT =                         00034410
034420             WS-RUN-TOTAL-TOKENS - SUM-TOTAL-TOKENS               00034420
034430         IF WS-TOKENS-DIFF-AMOUNT NOT = 0                        00034430
034440             MOVE WS-TOKENS-DIFF-AMOUNT TO WS-TOKENS-DIFF-PRINTABLE00034440
034445             DISPLAY 'ESGRPT - WARNING - TOKEN CROSS-CHECK OFF BY '00034445
034448                     WS-TOKENS-DIFF-PRINTABLE                    00034448
034449         END-IF                                                  00034449
034451     ELSE                                                        00034451
034452         DISPLAY 'ESGRPT - CROSS-CHECK SKIPPED, DETAIL CAP (25) ' 00034452
034453                 'WAS HIT'                                       00034453
034454     END-IF.                                                     00034454
034460 500-EXIT.                                                       00034460
034500     EXIT.                                                       00034500
034600*                                                                00034600
034700 800-OPEN-FILES-RTN.                                             00034700
034800     OPEN INPUT  RPTPARM-FILE.                                   00034800
034900     OPEN INPUT  SUMTOT-FILE.                                    00034900
035100     OPEN OUTPUT ESGRPT-FILE.                                    00035100
035200     IF NOT RPTPARM-OK                                           00035200
035300         DISPLAY 'ESGRPT - RPTPARM OPEN FAILED, STATUS = '       00035300
035400                 WS-RPTPARM-STATUS                               00035400
035500         MOVE 'Y' TO WS-LOG-EOF-SW                               00035500
035600     END-IF.                                                     00035600
035700 800-EXIT.                                                       00035700
035800     EXIT.                                                       00035800
035900*                                                                00035900
036000 900-CLOSE-FILES-RTN.                                            00036000
036100     CLOSE RPTPARM-FILE, SUMTOT-FILE, EMISLOG-SRT-FILE,          00036100
036200           ESGRPT-FILE.                                          00036200
036250     MOVE WS-DETAIL-LINES-TOTAL TO WS-DETAIL-LINES-TOTAL-DISP.   00036250
036260     MOVE WS-PAGE-NUMBER TO WS-PAGE-NUMBER-DISP.                 00036260
036300     DISPLAY 'ESGRPT - DETAIL LINES PRINTED   = '                00036300
036400             WS-DETAIL-LINES-TOTAL-EDIT.                         00036400
036450     DISPLAY 'ESGRPT - REPORT PAGES PRINTED    = '               00036450
036460             WS-PAGE-NUMBER-EDIT.                                00036460
036500 900-EXIT.                                                       00036500
036600     EXIT.                                                       00036600
036700*                                                                00036700
