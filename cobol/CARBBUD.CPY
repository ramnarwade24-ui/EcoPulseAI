000100***************************************************************
000200*    COPY MEMBER   = CARBBUD                                  *
000300*    DESCRIPTIVE NAME = ECOPULSE CARBON-BUDGET RECORD LAYOUT  *
000400*                                                             *
000500*    ONE ROW PER USER CO2 BUDGET PERIOD.  CREATED DIRECTLY BY *
000600*    BUDCALC (CREATE-BUDGET TRANSACTION) AND UPDATED IN PLACE *
000700*    BY BUDCALC (STATUS TRANSACTION) AFTER THE EMISSION-LOG   *
000800*    FILE HAS BEEN SCANNED FOR THE PERIOD.                    *
000900*                                                             *
001000*    MAINTENANCE HISTORY                                      *
001100*    ----------------------------------------------------    *
001200*    03/14/24  RHC  ECOP-0003  ORIGINAL COPYBOOK              *
001300*    07/22/24  TSN  ECOP-0040  REMAIN NO LONGER CLAMPED TO    *
001400*                              ZERO - OVER-BUDGET PERIODS     *
001500*                              MUST SHOW A NEGATIVE FIGURE    *
001550*    11/12/24  RHC  ECOP-0066  LIMIT AND USED CHANGED TO      *
001560*                              SIGN TRAILING SEPARATE TO      *
001570*                              MATCH THE REST OF THE SUITE    *
001580*                              (SEE EMISLOG ECOP-0066)        *
001600***************************************************************
001700 01  CARBON-BUDGET-RECORD.
001800     05  BUD-ID                          PIC X(36).
001900     05  BUD-USER-ID                     PIC X(36).
002000     05  BUD-PERIOD-START                PIC X(20).
002100     05  BUD-PERIOD-START-PARTS REDEFINES
002200         BUD-PERIOD-START.
002300         10  BUD-PS-YEAR                 PIC X(04).
002400         10  FILLER                      PIC X VALUE '-'.
002500         10  BUD-PS-MONTH                PIC X(02).
002600         10  FILLER                      PIC X VALUE '-'.
002700         10  BUD-PS-DAY                  PIC X(02).
002800         10  FILLER                      PIC X(09).
002900     05  BUD-PERIOD-END                  PIC X(20).
003000     05  BUD-PERIOD-END-PARTS REDEFINES
003100         BUD-PERIOD-END.
003200         10  BUD-PE-YEAR                 PIC X(04).
003300         10  FILLER                      PIC X VALUE '-'.
003400         10  BUD-PE-MONTH                PIC X(02).
003500         10  FILLER                      PIC X VALUE '-'.
003600         10  BUD-PE-DAY                  PIC X(02).
003700         10  FILLER                      PIC X(09).
003800     05  BUD-CO2-GRAMS-LIMIT             PIC S9(10)V9(08)
003850                                             SIGN IS TRAILING
003870                                             SEPARATE CHARACTER.
004000     05  BUD-CO2-GRAMS-USED              PIC S9(10)V9(08)
004050                                             SIGN IS TRAILING
004070                                             SEPARATE CHARACTER.
004200     05  BUD-CO2-GRAMS-REMAIN            PIC S9(10)V9(08)
004250                                             SIGN IS TRAILING
004270                                             SEPARATE CHARACTER.
004400     05  FILLER                          PIC X(20) VALUE SPACES.
