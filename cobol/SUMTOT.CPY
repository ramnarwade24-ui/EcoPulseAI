000100***************************************************************
000200*    COPY MEMBER   = SUMTOT                                   *
000300*    DESCRIPTIVE NAME = ECOPULSE SUMMARY-TOTALS RECORD LAYOUT *
000400*                                                             *
000500*    OUTPUT OF THE EMSSUM ROLLUP JOB STEP.  ESGRPT READS THIS *
000600*    FILE FOR ITS KPI BLOCK SO THE REPORT NEVER HAS TO RE-    *
000700*    DERIVE THE FOUR TOTALS ITSELF.                           *
000800*                                                             *
000900*    MAINTENANCE HISTORY                                      *
001000*    ----------------------------------------------------    *
001100*    03/20/24  RHC  ECOP-0006  ORIGINAL COPYBOOK              *
001150*    11/12/24  RHC  ECOP-0066  ALL THREE TOTALS CHANGED TO    *
001160*                              SIGN TRAILING SEPARATE TO      *
001170*                              MATCH THE REST OF THE SUITE    *
001200***************************************************************
001300 01  SUMMARY-TOTALS-RECORD.
001400     05  SUM-USER-ID                     PIC X(36).
001500     05  SUM-TOTAL-TOKENS                PIC 9(12).
001600     05  SUM-TOTAL-ENERGY-KWH            PIC S9(12)V9(08)
001650                                             SIGN IS TRAILING
001670                                             SEPARATE CHARACTER.
001800     05  SUM-TOTAL-CO2-GRAMS             PIC S9(12)V9(08)
001850                                             SIGN IS TRAILING
001870                                             SEPARATE CHARACTER.
002000     05  SUM-TOTAL-WATER-LITERS          PIC S9(12)V9(08)
002050                                             SIGN IS TRAILING
002070                                             SEPARATE CHARACTER.
002200     05  FILLER                          PIC X(24) VALUE SPACES.
