000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION             *00000200
000300* ALL RIGHTS RESERVED                                           *00000300
000400****************************************************************00000400
000500 IDENTIFICATION DIVISION.                                        00000500
000600 PROGRAM-ID.  REGLKUP.                                           00000600
000700 AUTHOR.  D. W. SANTORO.                                         00000700
000800 INSTALLATION.  ECOPULSEAI BATCH SYSTEMS GROUP.                  00000800
000900 DATE-WRITTEN.  09/18/1995.                                      00000900
001000 DATE-COMPILED.                                                  00001000
001100 SECURITY.  NON-CONFIDENTIAL.                                    00001100
001200*                                                                00001200
001300****************************************************************00001300
001400*    REMARKS.                                                   *00001400
001500*    CALLABLE SUBPROGRAM.  GIVEN A CLOUD REGION CODE, RETURNS   *00001500
001600*    THE FALLBACK GRAMS-CO2-PER-KWH FIGURE FOR THAT REGION FROM *00001600
001700*    THE SMALL REFERENCE TABLE LOADED FROM REGCARB.DAT ON THE   *00001700
001800*    FIRST CALL.  A REGION CODE NOT FOUND IN THE TABLE GETS THE *00001800
001900*    WORLD-AVERAGE DEFAULT RATE, NOT A ZERO OR AN ABEND.  THIS  *00001900
002000*    PROGRAM IS SHARED BY EMSCALC AND BUDCALC SO THE TWO NEVER  *00002000
002100*    DISAGREE ON WHAT A GIVEN REGION COSTS.                     *00002100
002200*                                                                00002200
002300*    LINKAGE.  01 LK-REGION-CODE       PIC X(80)  (PASSED IN)   *00002300
002400*              02 LK-REGION-INTENSITY  PIC S9(06)V9(08) SIGN    *00002400
002500*                 TRAILING SEPARATE CHARACTER      (RETURNED)   *00002500
002600*                                                                00002600
002700*    INPUT.  REGCARB - LINE SEQUENTIAL REFERENCE FILE, READ     *00002700
002800*            ONCE PER RUN UNIT AND HELD IN THE REGT TABLE.      *00002800
002900****************************************************************00002900
003000*    MAINTENANCE HISTORY                                        *00003000
003100*    ------------------------------------------------------    *00003100
003200*    09/18/95  DWS  ECOP-0028  ORIGINAL PROGRAM - SPLIT OUT OF  *00003200
003300*                              EMSCALC SO BUDCALC COULD SHARE   *00003300
003400*                              THE SAME TABLE                   *00003400
003500*    02/11/96  DWS  ECOP-0030  TABLE NOW LOADS ONCE AND STAYS   *00003500
003600*                              RESIDENT FOR THE REST OF THE RUN *00003600
003700*                              UNIT INSTEAD OF RE-READING       *00003700
003800*    05/06/96  RHC  ECOP-0022  UNMATCHED CODE NOW RETURNS THE   *00003800
003900*                              DEFAULT RATE INSTEAD OF ZEROES   *00003900
004000*    12/09/98  RHC  ECOP-0049  Y2K REVIEW - NO DATE FIELDS IN   *00004000
004100*                              THIS PROGRAM, NOTHING TO FIX     *00004100
004200*    03/30/99  DWS  ECOP-0050  Y2K REVIEW SIGNED OFF            *00004200
004300*    08/02/03  TSN  ECOP-0059  REGION CODE COMPARE NOW CASE-    *00004300
004400*                              INSENSITIVE - FRONT END WAS      *00004400
004500*                              SENDING MIXED-CASE REGION CODES  *00004500
004510*    08/09/26  RHC  ECOP-0070  RUN COUNTERS MOVED BACK OUT TO   *00004510
004520*                              77-LEVELS - HAD DRIFTED INTO A   *00004520
004530*                              GROUP ITEM                       *00004530
004540*    08/10/26  MW   ECOP-0078  RUN COUNTERS CHANGED FROM COMP-3 *00004540
004550*                              TO COMP - THESE ARE LOOP/REQUEST *00004550
004560*                              COUNTERS, NOT MONEY/MEASUREMENT  *00004560
004570*                              AMOUNTS                          *00004570
004600****************************************************************00004600
004700 ENVIRONMENT DIVISION.                                           00004700
004800 CONFIGURATION SECTION.                                          00004800
004900 SOURCE-COMPUTER.  IBM-390.                                      00004900
005000 OBJECT-COMPUTER.  IBM-390.                                      00005000
005100 SPECIAL-NAMES.                                                  00005100
005200     UPSI-0 ON TRACE-SWITCH-ON.                                  00005200
005300 INPUT-OUTPUT SECTION.                                           00005300
005400 FILE-CONTROL.                                                   00005400
005500     SELECT REGCARB-FILE ASSIGN TO REGCARB                       00005500
005600            ORGANIZATION IS LINE SEQUENTIAL                      00005600
005700            FILE STATUS IS WS-REGCARB-STATUS.                    00005700
005800*                                                                00005800
005900 DATA DIVISION.                                                  00005900
006000 FILE SECTION.                                                   00006000
006100 FD  REGCARB-FILE                                                00006100
006200     RECORDING MODE IS F                                         00006200
006300     LABEL RECORDS ARE STANDARD.                                 00006300
006400 01  REGCARB-FILE-REC.                                           00006400
006500     05  RC-CODE                        PIC X(80).               00006500
006600     05  RC-INTENSITY                   PIC S9(06)V9(08)         00006600
006700                                            SIGN IS TRAILING      00006700
006800                                            SEPARATE CHARACTER.   00006800
006900*                                                                 00006900
007000 WORKING-STORAGE SECTION.                                         00007000
007100*                                                                 00007100
007200 01  WS-FILE-STATUS-CODES.                                        00007200
007300     05  WS-REGCARB-STATUS            PIC X(2) VALUE SPACES.      00007300
007400         88  REGCARB-OK                    VALUE '00'.            00007400
007500         88  REGCARB-EOF                    VALUE '10'.           00007500
007600*                                                                 00007600
007700 01  WS-SWITCHES.                                                 00007700
007800     05  WS-EOF-SW                    PIC X VALUE 'N'.            00007800
007900         88  ALL-TABLE-RECS-READ          VALUE 'Y'.              00007900
008000     05  WS-FOUND-SW                  PIC X VALUE 'N'.            00008000
008100         88  REGION-FOUND                 VALUE 'Y'.              00008100
008200*                                                                 00008200
008210*    ONE-OFF WORK COUNTERS - KEPT AS 77-LEVELS, NOT A GROUP.      00008210
008220 77  WS-TABLE-ROWS-LOADED         PIC S9(4) COMP VALUE 0.         00008220
008230 77  WS-LOOKUP-REQUESTS           PIC S9(9) COMP VALUE 0.         00008230
008240 77  WS-LOOKUP-DEFAULTS-USED      PIC S9(9) COMP VALUE 0.         00008240
008650 01  WS-REQUEST-COUNT-DISPLAY         PIC 9(9) VALUE ZERO.        00008650
008660 01  WS-REQUEST-COUNT-EDIT REDEFINES                              00008660
008670     WS-REQUEST-COUNT-DISPLAY        PIC ZZZZZZZZ9.               00008670
008700*                                                                 00008700
008800 01  WS-CASE-FOLD-WORK.                                           00008800
008900     05  WS-INPUT-CODE-WORK           PIC X(80).                  00008900
009200     05  WS-TABLE-CODE-WORK           PIC X(80).                  00009200
009250 01  WS-ROWS-LOADED-DISPLAY           PIC 9(4) VALUE ZERO.        00009250
009270 01  WS-ROWS-LOADED-EDIT REDEFINES                                00009270
009280     WS-ROWS-LOADED-DISPLAY           PIC ZZZ9.                   00009280
009450*                                                                 00009450
009460 01  WS-TRACE-LINE.                                               00009460
009470     05  WS-TRACE-INTENSITY           PIC S9(06)V9(08)            00009470
009480                                            SIGN IS TRAILING      00009480
009490                                            SEPARATE CHARACTER.   00009490
009495     05  WS-TRACE-INTENSITY-EDIT REDEFINES                        00009495
009497         WS-TRACE-INTENSITY           PIC -9(14).                 00009497
009500*                                                                 00009500
009600     COPY REGCARB.                                                00009600
009700*                                                                 00009700
009800 LINKAGE SECTION.                                                 00009800
009900 01  LK-REGION-CODE                    PIC X(80).                 00009900
010000 01  LK-REGION-INTENSITY               PIC S9(06)V9(08)           00010000
010100                                            SIGN IS TRAILING      00010100
010200                                            SEPARATE CHARACTER.   00010200
010300*                                                                 00010300
010400****************************************************************00010400
010500 PROCEDURE DIVISION USING LK-REGION-CODE, LK-REGION-INTENSITY.   *00010500
010600****************************************************************00010600
010700 000-MAIN-RTN.                                                   00010700
010800     ADD 1 TO WS-LOOKUP-REQUESTS.                                00010800
010900     IF NOT REGT-TABLE-LOADED                                    00010900
011000         PERFORM 700-LOAD-TABLE-RTN THRU 700-EXIT                00011000
011100     END-IF.                                                     00011100
011200     PERFORM 100-LOOKUP-RTN THRU 100-EXIT.                       00011200
011210     IF TRACE-SWITCH-ON                                          00011210
011220         PERFORM 120-TRACE-DISPLAY-RTN THRU 120-EXIT             00011220
011230     END-IF.                                                     00011230
011300     GOBACK.                                                     00011300
011400*                                                                00011400
011500 100-LOOKUP-RTN.                                                 00011500
011600     MOVE 'N' TO WS-FOUND-SW.                                    00011600
011700     MOVE LK-REGION-CODE TO WS-INPUT-CODE-WORK.                  00011700
011800     PERFORM 150-FOLD-INPUT-CODE-RTN THRU 150-EXIT.              00011800
011900     SET REGT-IDX TO 1.                                          00011900
012000     SEARCH ALL REGT-ENTRY                                       00012000
012100         AT END                                                  00012100
012200             MOVE REGT-DEFAULT-INTENSITY TO LK-REGION-INTENSITY  00012200
012300             ADD 1 TO WS-LOOKUP-DEFAULTS-USED                    00012300
012400         WHEN REGT-CODE (REGT-IDX) = WS-INPUT-CODE-WORK          00012400
012500             MOVE REGT-INTENSITY-G-PER-KWH (REGT-IDX)            00012500
012600                                     TO LK-REGION-INTENSITY      00012600
012700             MOVE 'Y' TO WS-FOUND-SW                             00012700
012800     END-SEARCH.                                                 00012800
012900 100-EXIT.                                                       00012900
013000     EXIT.                                                       00013000
013050*                                                                00013050
013060*    DEBUG AID - ONLY FIRES WHEN THE JOB STEP CARD SETS UPSI-0   00013060
013070*    ON.  LEFT IN FOR THE OVERNIGHT SUPPORT DESK.                00013070
013080 120-TRACE-DISPLAY-RTN.                                          00013080
013085     MOVE LK-REGION-INTENSITY TO WS-TRACE-INTENSITY.             00013085
013086     MOVE WS-LOOKUP-REQUESTS TO WS-REQUEST-COUNT-DISPLAY.        00013086
013090     DISPLAY 'REGLKUP - CODE=' LK-REGION-CODE (1:20)             00013090
013095             ' RATE=' WS-TRACE-INTENSITY-EDIT                    00013095
013096             ' REQ#=' WS-REQUEST-COUNT-EDIT.                     00013096
013098 120-EXIT.                                                       00013098
013099     EXIT.                                                       00013099
013100*                                                                00013100
013200*    THE FRONT END DOES NOT ALWAYS SEND THE REGION CODE IN THE  00013200
013300*    SAME CASE THE TABLE WAS BUILT IN (ECOP-0059).  THE TABLE   00013300
013400*    IS BUILT ALL LOWER-CASE (SEE 700-LOAD-TABLE-RTN) SO WE     00013400
013500*    FOLD THE INCOMING CODE TO LOWER-CASE THE SAME WAY BEFORE   00013500
013600*    THE SEARCH ALL RUNS.                                       00013600
013700 150-FOLD-INPUT-CODE-RTN.                                        00013700
013800     INSPECT WS-INPUT-CODE-WORK CONVERTING                       00013800
013900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                            00013900
014000         TO 'abcdefghijklmnopqrstuvwxyz'.                        00014000
014100 150-EXIT.                                                       00014100
014200     EXIT.                                                       00014200
014300*                                                                00014300
014400 700-LOAD-TABLE-RTN.                                             00014400
014500     OPEN INPUT REGCARB-FILE.                                    00014500
014600     IF NOT REGCARB-OK                                           00014600
014700         DISPLAY 'REGLKUP - REGCARB OPEN FAILED, STATUS = '      00014700
014800                 WS-REGCARB-STATUS                               00014800
014900         MOVE 'Y' TO WS-EOF-SW                                   00014900
015000     END-IF.                                                     00015000
015100     PERFORM 710-READ-TABLE-ROW-RTN THRU 710-EXIT.               00015100
015200     PERFORM 720-STORE-TABLE-ROW-RTN THRU 720-EXIT               00015200
015300             UNTIL ALL-TABLE-RECS-READ.                          00015300
015400     CLOSE REGCARB-FILE.                                         00015400
015500     SET REGT-TABLE-LOADED TO TRUE.                              00015500
015550     MOVE WS-TABLE-ROWS-LOADED TO WS-ROWS-LOADED-DISPLAY.        00015550
015560     DISPLAY 'REGLKUP - REGION TABLE ROWS LOADED = '             00015560
015570             WS-ROWS-LOADED-EDIT.                                00015570
015600 700-EXIT.                                                       00015600
015700     EXIT.                                                       00015700
015800*                                                                00015800
015900 710-READ-TABLE-ROW-RTN.                                         00015900
016000     READ REGCARB-FILE                                           00016000
016100         AT END MOVE 'Y' TO WS-EOF-SW                            00016100
016200     END-READ.                                                   00016200
016300 710-EXIT.                                                       00016300
016400     EXIT.                                                       00016400
016500*                                                                00016500
016600 720-STORE-TABLE-ROW-RTN.                                        00016600
016700     ADD 1 TO WS-TABLE-ROWS-LOADED.                              00016700
016800     MOVE RC-CODE TO WS-TABLE-CODE-WORK.                         00016800
016900     INSPECT WS-TABLE-CODE-WORK CONVERTING                       00016900
017000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                            00017000
017100         TO 'abcdefghijklmnopqrstuvwxyz'.                        00017100
017200     MOVE WS-TABLE-CODE-WORK TO REGT-CODE (WS-TABLE-ROWS-LOADED).00017200
017300     MOVE RC-INTENSITY TO                                        00017300
017400         REGT-INTENSITY-G-PER-KWH (WS-TABLE-ROWS-LOADED).        00017400
017500     PERFORM 710-READ-TABLE-ROW-RTN THRU 710-EXIT.               00017500
017600 720-EXIT.                                                       00017600
017700     EXIT.                                                       00017700
