000100***************************************************************
000200*    COPY MEMBER   = EMISLOG                                  *
000300*    DESCRIPTIVE NAME = ECOPULSE EMISSION-LOG RECORD LAYOUT   *
000400*                                                             *
000500*    ONE ROW PER MEASURED AI-USAGE EVENT.  WRITTEN BY EMSCALC *
000600*    (EMISSION CALCULATION), READ BY EMSSUM (ROLLUP), BUDCALC *
000700*    (BUDGET STATUS) AND ESGRPT (ESG REPORT).  NO KEY - THE   *
000800*    LOG IS READ IN FULL AND FILTERED IN WORKING-STORAGE BY   *
000900*    CREATED-AT AGAINST CALLER-SUPPLIED FROM/TO BOUNDS.       *
001000*                                                             *
001100*    MAINTENANCE HISTORY                                      *
001200*    ----------------------------------------------------    *
001300*    03/11/24  RHC  ECOP-0001  ORIGINAL COPYBOOK              *
001400*    04/02/24  RHC  ECOP-0014  ADDED LOG-WATER-FACTOR AFTER   *
001500*                              REGION INTENSITY WAS FOUND TO  *
001600*                              VARY THE WATER FIGURE TOO      *
001700*    06/19/24  TSN  ECOP-0033  WIDENED LOG-MODEL TO X(120)    *
001800*                              FOR THE LONGER FINE-TUNE NAMES *
001900*    09/03/24  TSN  ECOP-0051  ADDED CREATED-AT REDEFINES SO  *
002000*                              ESGRPT CAN EDIT TIME WITHOUT   *
002100*                              CALLING A SEPARATE DATE RTN    *
002200*    11/12/24  RHC  ECOP-0066  ALL SIGNED AMOUNTS CHANGED TO  *
002300*                              SIGN TRAILING SEPARATE - THE   *
002400*                              OVERPUNCH SIGN WAS TRIPPING UP *
002500*                              THE NIGHTLY UNLOAD JOB         *
002600***************************************************************
002700 01  EMISSION-LOG-RECORD.
002800     05  LOG-USER-ID                     PIC X(36).
002900     05  LOG-CREATED-AT                  PIC X(20).
003000     05  LOG-CREATED-AT-PARTS REDEFINES
003100         LOG-CREATED-AT.
003200         10  LOG-CR-YEAR                 PIC X(04).
003300         10  FILLER                      PIC X VALUE '-'.
003400         10  LOG-CR-MONTH                PIC X(02).
003500         10  FILLER                      PIC X VALUE '-'.
003600         10  LOG-CR-DAY                  PIC X(02).
003700         10  FILLER                      PIC X VALUE 'T'.
003800         10  LOG-CR-HOUR                 PIC X(02).
003900         10  FILLER                      PIC X VALUE ':'.
004000         10  LOG-CR-MINUTE               PIC X(02).
004100         10  FILLER                      PIC X VALUE ':'.
004200         10  LOG-CR-SECOND               PIC X(02).
004300         10  FILLER                      PIC X VALUE 'Z'.
004400     05  LOG-MODEL                       PIC X(120).
004500     05  LOG-REGION                      PIC X(80).
004600     05  LOG-TOKENS                      PIC 9(09).
004700     05  LOG-RUNTIME-SECONDS             PIC 9(07)V9(03).
004800     05  LOG-MODEL-POWER-FACTOR          PIC S9(04)V9(08)
004900                                             SIGN IS TRAILING
005000                                             SEPARATE CHARACTER.
005100     05  LOG-REGION-CARBON-INTENSITY     PIC S9(06)V9(08)
005200                                             SIGN IS TRAILING
005300                                             SEPARATE CHARACTER.
005400     05  LOG-WATER-FACTOR                PIC S9(04)V9(08)
005500                                             SIGN IS TRAILING
005600                                             SEPARATE CHARACTER.
005700     05  LOG-ENERGY-KWH                  PIC S9(10)V9(08)
005800                                             SIGN IS TRAILING
005900                                             SEPARATE CHARACTER.
006000     05  LOG-CO2-GRAMS                   PIC S9(10)V9(08)
006100                                             SIGN IS TRAILING
006200                                             SEPARATE CHARACTER.
006300     05  LOG-WATER-LITERS                PIC S9(10)V9(08)
006400                                             SIGN IS TRAILING
006500                                             SEPARATE CHARACTER.
006600     05  LOG-GREEN-SCORE                 PIC 9(03).
006700         88  LOG-SCORE-IN-RANGE          VALUE 0 THRU 100.
006800         88  LOG-SCORE-POOR              VALUE 0 THRU 39.
006900         88  LOG-SCORE-FAIR              VALUE 40 THRU 69.
007000         88  LOG-SCORE-GOOD              VALUE 70 THRU 100.
007100     05  LOG-GREEN-SCORE-DISPLAY REDEFINES
007200         LOG-GREEN-SCORE                 PIC XXX.
007300     05  FILLER                          PIC X(30) VALUE SPACES.
