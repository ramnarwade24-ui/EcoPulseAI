000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION             *00000200
000300* ALL RIGHTS RESERVED                                           *00000300
000400****************************************************************00000400
000500 IDENTIFICATION DIVISION.                                        00000500
000600 PROGRAM-ID.  EMSSUM.                                            00000600
000700 AUTHOR.  D. W. SANTORO.                                         00000700
000800 INSTALLATION.  ECOPULSEAI BATCH SYSTEMS GROUP.                  00000800
000900 DATE-WRITTEN.  03/20/1994.                                      00000900
001000 DATE-COMPILED.                                                  00001000
001100 SECURITY.  NON-CONFIDENTIAL.                                    00001100
001200*                                                                00001200
001300****************************************************************00001300
001400*    REMARKS.                                                   *00001400
001500*    READS THE SUMPARM CONTROL-CARD FILE, ONE CARD PER USER     *00001500
001600*    PERIOD TO BE ROLLED UP, AND FOR EACH CARD RE-SCANS THE     *00001600
001700*    EMISSION LOG IN FULL, ACCUMULATING TOKENS, ENERGY, CO2     *00001700
001800*    AND WATER FOR THE ROWS WHOSE USER ID MATCHES AND WHOSE     *00001800
001900*    CREATED-AT FALLS INSIDE THE CARD'S FROM/TO WINDOW.  THE    *00001900
002000*    LOG IS TEXT-STAMPED ISO-8601 SO THE FROM/TO COMPARE IS A   *00002000
002100*    STRAIGHT ALPHANUMERIC COMPARE - NO DATE MATH REQUIRED.     *00002100
002200*    ONE SUMMARY-TOTALS ROW IS WRITTEN PER CONTROL CARD.        *00002200
002300*                                                                00002300
002400*    INPUT.   SUMPARM  - LINE SEQUENTIAL CONTROL CARDS          *00002400
002500*    INPUT.   EMISLOG  - LINE SEQUENTIAL EMISSION LOG           *00002500
002600*    OUTPUT.  SUMTOT   - LINE SEQUENTIAL SUMMARY TOTALS         *00002600
002700****************************************************************00002700
002800*    MAINTENANCE HISTORY                                        *00002800
002900*    ------------------------------------------------------    *00002900
003000*    03/20/94  RHC  ECOP-0006  ORIGINAL PROGRAM                 *00003000
003100*    08/02/94  RHC  ECOP-0011  BLANK FROM/TO ON THE CONTROL     *00003100
003200*                              CARD NOW MEANS "NO BOUND" ON     *00003200
003300*                              THAT SIDE INSTEAD OF A REJECT    *00003300
003400*    01/09/96  DWS  ECOP-0029  RE-SCAN NOW REWINDS EMISLOG      *00003400
003500*                              BY CLOSE/OPEN RATHER THAN A      *00003500
003600*                              SEPARATE SORTED WORK FILE - LOG  *00003600
003700*                              IS SMALL ENOUGH FOR A FULL SCAN  *00003700
003800*                              PER CARD                         *00003800
003900*    12/09/98  RHC  ECOP-0049  Y2K REVIEW - CREATED-AT COMPARE  *00003900
004000*                              IS FULL ISO-8601 TEXT, NO 2-     *00004000
004100*                              DIGIT YEAR EXPOSURE              *00004100
004200*    03/30/99  DWS  ECOP-0050  Y2K REVIEW SIGNED OFF            *00004200
004300*    05/14/03  TSN  ECOP-0057  ZERO CONTROL CARDS NO LONGER     *00004300
004400*                              LEAVES SUMTOT UNOPENED - EMPTY   *00004400
004500*                              OUTPUT FILE IS NOW ALWAYS BUILT  *00004500
004510*    08/09/26  RHC  ECOP-0058  CAPPED THE PER-CARD LOG SCAN AT  *00004510
004520*                              500 MATCHED ROWS - PAGINATION    *00004520
004530*                              LIMIT CARRIED OVER FROM THE      *00004530
004540*                              SOURCE SYSTEM, NEVER IMPLEMENTED *00004540
004550*                              HERE UNTIL NOW                   *00004550
004560*    08/10/26  MW   ECOP-0071  500-ROW CAP WAS BINDING ON THE   *00004560
004570*                              OLDEST MATCHING ROWS BECAUSE THE *00004570
004580*                              LOG IS WRITTEN OLDEST-FIRST -    *00004580
004590*                              NOW SORTS THE LOG USER/CREATED-  *00004590
004592*                              AT DESCENDING PER RUN SO THE CAP *00004592
004594*                              KEEPS THE NEWEST ROWS INSTEAD    *00004594
004596*    08/10/26  MW   ECOP-0072  RUN/MATCH COUNTERS CHANGED FROM  *00004596
004597*                              COMP-3 TO COMP - THESE ARE LOOP  *00004597
004598*                              COUNTERS, NOT MONEY/MEASUREMENT  *00004598
004599*                              AMOUNTS, PER SHOP CONVENTION     *00004599
004601*    08/10/26  MW   ECOP-0075  500-ROW CAP WAS ONLY COUNTING    *00004601
004602*                              ROWS THAT ALSO PASSED THE       *00004602
004603*                              FROM/TO WINDOW - A CARD WITH A  *00004603
004604*                              NARROW WINDOW COULD SCAN PAST   *00004604
004605*                              THE USER'S 500 MOST RECENT ROWS *00004605
004606*                              HUNTING FOR MORE MATCHES.  CAP  *00004606
004607*                              NOW COUNTS EVERY ROW READ FOR   *00004607
004608*                              THE USER, WINDOW TEST APPLIED   *00004608
004609*                              AFTER                           *00004609
004610****************************************************************00004610
004700 ENVIRONMENT DIVISION.                                           00004700
004800 CONFIGURATION SECTION.                                          00004800
004900 SOURCE-COMPUTER.  IBM-390.                                      00004900
005000 OBJECT-COMPUTER.  IBM-390.                                      00005000
005100 SPECIAL-NAMES.                                                  00005100
005200     UPSI-0 ON TRACE-SWITCH-ON.                                  00005200
005300 INPUT-OUTPUT SECTION.                                           00005300
005400 FILE-CONTROL.                                                   00005400
005500     SELECT SUMPARM-FILE ASSIGN TO SUMPARM                       00005500
005600            ORGANIZATION IS LINE SEQUENTIAL                      00005600
005700            FILE STATUS IS WS-SUMPARM-STATUS.                    00005700
005800     SELECT EMISSION-LOG-FILE ASSIGN TO EMISLOG                  00005800
005900            ORGANIZATION IS LINE SEQUENTIAL                      00005900
006000            FILE STATUS IS WS-EMISLOG-STATUS.                    00006000
006010     SELECT EMISLOG-SRT-FILE ASSIGN TO EMISLOGS                  00006010
006020            ORGANIZATION IS LINE SEQUENTIAL                      00006020
006030            FILE STATUS IS WS-EMISLOGS-STATUS.                   00006030
006040*                                                                 00006040
006100     SELECT SUMTOT-FILE ASSIGN TO SUMTOT                         00006100
006200            ORGANIZATION IS LINE SEQUENTIAL                      00006200
006300            FILE STATUS IS WS-SUMTOT-STATUS.                     00006300
006400*                                                                00006400
006500 DATA DIVISION.                                                  00006500
006600 FILE SECTION.                                                   00006600
006700 FD  SUMPARM-FILE                                                00006700
006800     RECORDING MODE IS F                                         00006800
006900     LABEL RECORDS ARE STANDARD.                                 00006900
007000 01  SUMPARM-REC.                                                00007000
007100     05  SP-USER-ID                     PIC X(36).               00007100
007200     05  SP-PERIOD-FROM                 PIC X(20).                00007200
007300     05  SP-PERIOD-TO                   PIC X(20).                00007300
007400     05  FILLER                         PIC X(20) VALUE SPACES.  00007400
007500*                                                                 00007500
007600 FD  EMISSION-LOG-FILE                                            00007600
007700     RECORDING MODE IS F                                          00007700
007800     LABEL RECORDS ARE STANDARD.                                  00007800
007900 01  EMISSION-LOG-FILE-REC             PIC X(406).                00007900
008000*                                                                 00008000
008100 FD  SUMTOT-FILE                                                  00008100
008200     RECORDING MODE IS F                                          00008200
008300     LABEL RECORDS ARE STANDARD.                                  00008300
008400 01  SUMTOT-FILE-REC                   PIC X(135).                00008400
008405*                                                                 00008405
008410*    ECOP-0071 - SORT WORK FILE AND SORTED-OUTPUT COPY OF THE    00008410
008415*    EMISSION LOG, ADDED SO EACH CARD'S RE-SCAN SEES THE LOG     00008415
008420*    IN MOST-RECENT-FIRST ORDER PER USER INSTEAD OF THE RAW      00008420
008425*    (OLDEST-FIRST) WRITE ORDER - THE 500-ROW CAP MUST BIND ON   00008425
008430*    THE NEWEST ROWS, NOT THE OLDEST.                            00008430
008435 SD  SORT-WORK-FILE.                                             00008435
008440 01  SR-SORT-REC.                                                00008440
008445     05  SR-USER-ID                  PIC X(36).                  00008445
008450     05  SR-CREATED-AT               PIC X(20).                  00008450
008455     05  FILLER                      PIC X(350).                 00008455
008460*                                                                 00008460
008465 FD  EMISLOG-SRT-FILE                                            00008465
008470     RECORDING MODE IS F                                         00008470
008475     LABEL RECORDS ARE STANDARD.                                 00008475
008480 01  EMISLOG-SRT-FILE-REC           PIC X(406).                  00008480
008485*                                                                 00008485
008500*                                                                 00008500
008600 WORKING-STORAGE SECTION.                                         00008600
008650*                                                                 00008650
008660*    STANDALONE SCRATCH ITEMS FOR THE PER-CARD PAGINATION CAP    *00008660
008670*    (ECOP-0058) - 77-LEVEL, SAME AS THE ONE-OFF WORK COUNTERS   *00008670
008680*    ELSEWHERE IN THE SHOP.                                      *00008680
008690 77  WS-USER-LOG-COUNT            PIC S9(9) COMP VALUE 0.         00008690
008695 77  WS-LOG-CAP-SW                PIC X VALUE 'N'.                00008695
008696     88  LOG-CAP-REACHED              VALUE 'Y'.                  00008696
008700*                                                                 00008700
008800 01  WS-FILE-STATUS-CODES.                                        00008800
008900     05  WS-SUMPARM-STATUS            PIC X(2) VALUE SPACES.      00008900
009000         88  SUMPARM-OK                    VALUE '00'.            00009000
009100         88  SUMPARM-EOF                   VALUE '10'.            00009100
009200     05  WS-EMISLOG-STATUS            PIC X(2) VALUE SPACES.      00009200
009300         88  EMISLOG-OK                    VALUE '00'.            00009300
009400         88  EMISLOG-EOF                   VALUE '10'.            00009400
009410     05  WS-EMISLOGS-STATUS          PIC X(2) VALUE SPACES.      00009410
009420         88  EMISLOGS-OK                  VALUE '00'.            00009420
009430         88  EMISLOGS-EOF                  VALUE '10'.           00009430
009500     05  WS-SUMTOT-STATUS             PIC X(2) VALUE SPACES.      00009500
009600         88  SUMTOT-OK                     VALUE '00'.            00009600
009700*                                                                 00009700
009800 01  WS-SWITCHES.                                                 00009800
009900     05  WS-CARD-EOF-SW               PIC X VALUE 'N'.            00009900
010000         88  ALL-CARDS-READ               VALUE 'Y'.              00010000
010100     05  WS-LOG-EOF-SW                PIC X VALUE 'N'.            00010100
010200         88  ALL-LOG-RECS-READ            VALUE 'Y'.              00010200
010300*                                                                 00010300
010400 01  WS-COUNTERS.                                                 00010400
010500     05  WS-CARDS-READ                PIC S9(7) COMP VALUE 0.     00010500
010600     05  WS-CARDS-WRITTEN             PIC S9(7) COMP VALUE 0.     00010600
010700     05  WS-LOG-RECS-SCANNED          PIC S9(9) COMP VALUE 0.     00010700
010800     05  WS-LOG-RECS-MATCHED          PIC S9(9) COMP VALUE 0.     00010800
010850 01  WS-COUNTERS-DISPLAY.                                         00010850
010860     05  WS-CARDS-READ-DISP           PIC 9(7) VALUE ZERO.        00010860
010870     05  WS-CARDS-WRITTEN-DISP        PIC 9(7) VALUE ZERO.        00010870
010880     05  WS-LOG-RECS-SCANNED-DISP     PIC 9(9) VALUE ZERO.        00010880
010890 01  WS-COUNTERS-EDIT REDEFINES WS-COUNTERS-DISPLAY.              00010890
010900     05  WS-CARDS-READ-EDIT           PIC ZZZZZZ9.                00010900
010910     05  WS-CARDS-WRITTEN-EDIT        PIC ZZZZZZ9.                00010910
010920     05  WS-LOG-RECS-SCANNED-EDIT     PIC ZZZZZZZZ9.              00010920
010930*                                                                 00010930
011000 01  WS-PERIOD-BOUNDS.                                            00011000
011100     05  WS-PERIOD-FROM               PIC X(20).                  00011100
011200     05  WS-PERIOD-TO                 PIC X(20).                  00011200
011300     05  WS-FROM-BLANK-SW             PIC X VALUE 'N'.            00011300
011400         88  FROM-IS-BLANK                VALUE 'Y'.              00011400
011500     05  WS-TO-BLANK-SW               PIC X VALUE 'N'.            00011500
011600         88  TO-IS-BLANK                  VALUE 'Y'.              00011600
011700*                                                                 00011700
012300     COPY EMISLOG.                                                00012300
012400     COPY SUMTOT.                                                 00012400
012500*                                                                 00012500
012600 01  WS-PERIOD-BOUNDS-PARTS.                                      00012600
012700*    ONLY HERE SO THE TIME PORTION CAN BE MASKED OFF WHEN A       00012700
012800*    CARD ONLY WANTS A DATE-LEVEL COMPARE.  NOT CURRENTLY USED    00012800
012900*    BY 350-ACCUMULATE-RTN, WHICH COMPARES THE FULL STAMP.        00012900
013000     05  WS-PERIOD-FROM-DATE          PIC X(10).                  00013000
013100     05  WS-PERIOD-FROM-TIME          PIC X(10).                  00013100
013150 01  WS-PERIOD-BOUNDS-R REDEFINES WS-PERIOD-BOUNDS-PARTS.         00013150
013160     05  WS-PERIOD-FROM-WHOLE         PIC X(20).                  00013160
013170 01  WS-PERIOD-TO-PARTS.                                          00013170
013180     05  WS-PERIOD-TO-DATE            PIC X(10).                  00013180
013190     05  WS-PERIOD-TO-TIME            PIC X(10).                  00013190
013200 01  WS-PERIOD-TO-R REDEFINES WS-PERIOD-TO-PARTS.                 00013200
013210     05  WS-PERIOD-TO-WHOLE           PIC X(20).                  00013210
013300*                                                                 00013300
013400 01  WS-EDIT-FIELDS.                                              00013400
013500     05  WS-TOKENS-EDIT               PIC ZZZ,ZZZ,ZZZ,ZZ9.        00013500
013600     05  WS-CO2-EDIT                  PIC ZZZ,ZZZ,ZZZ,ZZ9.999.    00013600
013700*                                                                 00013700
013800****************************************************************00013800
013900 PROCEDURE DIVISION.                                             *00013900
014000****************************************************************00014000
014100 000-MAIN-RTN.                                                   00014100
014200     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                   00014200
014250     PERFORM 150-SORT-LOG-RTN THRU 150-EXIT.                     00014250
014300     PERFORM 100-READ-CARD-RTN THRU 100-EXIT.                    00014300
014400     PERFORM 200-PROCESS-CARD-RTN THRU 200-EXIT                  00014400
014500             UNTIL ALL-CARDS-READ.                                00014500
014600     PERFORM 900-CLOSE-FILES-RTN THRU 900-EXIT.                  00014600
014700     GOBACK.                                                     00014700
014800*                                                                00014800
014900 100-READ-CARD-RTN.                                              00014900
015000     READ SUMPARM-FILE                                           00015000
015100         AT END MOVE 'Y' TO WS-CARD-EOF-SW                       00015100
015200     END-READ.                                                   00015200
015300     IF NOT ALL-CARDS-READ                                       00015300
015400         ADD 1 TO WS-CARDS-READ                                  00015400
015500     END-IF.                                                     00015500
015600 100-EXIT.                                                       00015600
015700     EXIT.                                                       00015700
015705*                                                                00015705
015710*    ECOP-0071 - SORT THE EMISSION LOG ONCE PER RUN, USER-ID     00015710
015715*    ASCENDING / CREATED-AT DESCENDING, SO THE PER-CARD SCAN     00015715
015720*    BELOW SEES EACH USER'S ROWS NEWEST-FIRST.  THE 500-ROW      00015720
015725*    CAP IN 350-ACCUMULATE-RTN THEN BINDS ON THE MOST RECENT     00015725
015730*    ROWS INSTEAD OF THE OLDEST, PER THE ORIGINAL SPEC.          00015730
015735 150-SORT-LOG-RTN.                                                00015735
015740     SORT SORT-WORK-FILE                                         00015740
015745         ON ASCENDING KEY SR-USER-ID                             00015745
015750         ON DESCENDING KEY SR-CREATED-AT                         00015750
015755         USING EMISSION-LOG-FILE                                 00015755
015760         GIVING EMISLOG-SRT-FILE.                                00015760
015765 150-EXIT.                                                        00015765
015770     EXIT.                                                        00015770
015775*                                                                 00015775
015800*                                                                00015800
015900 200-PROCESS-CARD-RTN.                                           00015900
016000     PERFORM 210-EDIT-CARD-RTN THRU 210-EXIT.                    00016000
016100     PERFORM 220-INIT-TOTALS-RTN THRU 220-EXIT.                  00016100
016200     OPEN INPUT EMISLOG-SRT-FILE.                                00016200
016300     MOVE 'N' TO WS-LOG-EOF-SW.                                  00016300
016400     PERFORM 300-READ-LOG-RTN THRU 300-EXIT.                     00016400
016500     PERFORM 350-ACCUMULATE-RTN THRU 350-EXIT                    00016500
016550             UNTIL ALL-LOG-RECS-READ OR LOG-CAP-REACHED.         00016550
016700     CLOSE EMISLOG-SRT-FILE.                                     00016700
016800     PERFORM 400-WRITE-SUMMARY-RTN THRU 400-EXIT.                00016800
016900     PERFORM 100-READ-CARD-RTN THRU 100-EXIT.                    00016900
017000 200-EXIT.                                                       00017000
017100     EXIT.                                                       00017100
017200*                                                                00017200
017300 210-EDIT-CARD-RTN.                                              00017300
017400     MOVE SP-PERIOD-FROM TO WS-PERIOD-FROM.                      00017400
017500     MOVE SP-PERIOD-TO   TO WS-PERIOD-TO.                        00017500
017600     IF SP-PERIOD-FROM = SPACES                                  00017600
017700         MOVE 'Y' TO WS-FROM-BLANK-SW                            00017700
017800     ELSE                                                        00017800
017900         MOVE 'N' TO WS-FROM-BLANK-SW                            00017900
018000     END-IF.                                                     00018000
018100     IF SP-PERIOD-TO = SPACES                                    00018100
018200         MOVE 'Y' TO WS-TO-BLANK-SW                              00018200
018300     ELSE                                                        00018300
018400         MOVE 'N' TO WS-TO-BLANK-SW                              00018400
018500     END-IF.                                                     00018500
018600 210-EXIT.                                                       00018600
018700     EXIT.                                                       00018700
018800*                                                                00018800
018900 220-INIT-TOTALS-RTN.                                            00018900
019000     MOVE SP-USER-ID  TO SUM-USER-ID.                            00019000
019100     MOVE ZERO        TO SUM-TOTAL-TOKENS.                       00019100
019200     MOVE ZERO        TO SUM-TOTAL-ENERGY-KWH.                   00019200
019300     MOVE ZERO        TO SUM-TOTAL-CO2-GRAMS.                    00019300
019400     MOVE ZERO        TO SUM-TOTAL-WATER-LITERS.                 00019400
019450     MOVE ZERO        TO WS-USER-LOG-COUNT.                      00019450
019460     MOVE 'N'         TO WS-LOG-CAP-SW.                          00019460
019500 220-EXIT.                                                       00019500
019600     EXIT.                                                       00019600
019700*                                                                00019700
019800 300-READ-LOG-RTN.                                               00019800
019900     READ EMISLOG-SRT-FILE INTO EMISSION-LOG-RECORD              00019900
020000         AT END MOVE 'Y' TO WS-LOG-EOF-SW                        00020000
020100     END-READ.                                                   00020100
020200     IF NOT ALL-LOG-RECS-READ                                    00020200
020300         ADD 1 TO WS-LOG-RECS-SCANNED                            00020300
020400     END-IF.                                                     00020400
020500 300-EXIT.                                                       00020500
020600     EXIT.                                                       00020600
020700*                                                                00020700
020750*    ECOP-0058 - PAGINATION CAP CARRIED OVER FROM THE SOURCE     00020750
020760*    SYSTEM: AT MOST 500 OF THE USER'S MOST RECENT LOG ROWS ARE  00020760
020770*    READ INTO THE SUMMARY SCAN PER CARD.                        00020770
020780*    ECOP-0075 - CAP MUST BIND ON ROWS READ FOR THE USER, NOT    00020780
020790*    ON ROWS THAT ALSO PASS THE FROM/TO WINDOW BELOW - COUNT     00020790
020795*    FIRST, WINDOW-TEST SECOND.                                  00020795
020800 350-ACCUMULATE-RTN.                                             00020800
020900     IF LOG-USER-ID = SUM-USER-ID                                00020900
020910         ADD 1 TO WS-USER-LOG-COUNT                              00020910
020920         IF WS-USER-LOG-COUNT >= 500                             00020920
020930             MOVE 'Y' TO WS-LOG-CAP-SW                           00020930
020940         END-IF                                                  00020940
021000         IF (FROM-IS-BLANK OR                                    00021000
021100              LOG-CREATED-AT NOT < WS-PERIOD-FROM)               00021100
021200         AND (TO-IS-BLANK OR                                     00021200
021300              LOG-CREATED-AT NOT > WS-PERIOD-TO)                 00021300
021400             ADD LOG-TOKENS         TO SUM-TOTAL-TOKENS          00021400
021500             ADD LOG-ENERGY-KWH     TO SUM-TOTAL-ENERGY-KWH      00021500
021600             ADD LOG-CO2-GRAMS      TO SUM-TOTAL-CO2-GRAMS       00021600
021700             ADD LOG-WATER-LITERS   TO SUM-TOTAL-WATER-LITERS    00021700
021800             ADD 1 TO WS-LOG-RECS-MATCHED                        00021800
021840         END-IF                                                  00021840
021900     END-IF.                                                     00021900
021950     IF NOT LOG-CAP-REACHED                                      00021950
022000         PERFORM 300-READ-LOG-RTN THRU 300-EXIT                  00022000
022050     END-IF.                                                     00022050
022100 350-EXIT.                                                       00022100
022200     EXIT.                                                       00022200
022300*                                                                00022300
022400 400-WRITE-SUMMARY-RTN.                                          00022400
022410     IF LOG-CAP-REACHED                                           00022410
022420         DISPLAY 'EMSSUM - LOG SCAN CAP (500) HIT FOR USER = '    00022420
022430                 SUM-USER-ID                                     00022430
022440     END-IF.                                                      00022440
022500     WRITE SUMTOT-FILE-REC FROM SUMMARY-TOTALS-RECORD.           00022500
022600     ADD 1 TO WS-CARDS-WRITTEN.                                  00022600
022700     IF TRACE-SWITCH-ON                                          00022700
022800         MOVE SUM-TOTAL-TOKENS TO WS-TOKENS-EDIT                 00022800
022900         MOVE SUM-TOTAL-CO2-GRAMS TO WS-CO2-EDIT                 00022900
023000         DISPLAY 'EMSSUM - USER=' SUM-USER-ID                    00023000
023100                 ' TOKENS=' WS-TOKENS-EDIT ' CO2=' WS-CO2-EDIT   00023100
023200     END-IF.                                                     00023200
023300 400-EXIT.                                                       00023300
023400     EXIT.                                                       00023400
023500*                                                                00023500
023600 800-OPEN-FILES-RTN.                                             00023600
023700     OPEN INPUT  SUMPARM-FILE.                                   00023700
023800     OPEN OUTPUT SUMTOT-FILE.                                    00023800
023900     IF NOT SUMPARM-OK                                           00023900
024000         DISPLAY 'EMSSUM - SUMPARM OPEN FAILED, STATUS = '       00024000
024100                 WS-SUMPARM-STATUS                               00024100
024200         MOVE 'Y' TO WS-CARD-EOF-SW                              00024200
024300     END-IF.                                                     00024300
024400 800-EXIT.                                                       00024400
024500     EXIT.                                                       00024500
024600*                                                                00024600
024700 900-CLOSE-FILES-RTN.                                            00024700
024800     CLOSE SUMPARM-FILE, SUMTOT-FILE.                            00024800
024820     MOVE WS-CARDS-READ TO WS-CARDS-READ-DISP.                   00024820
024840     MOVE WS-CARDS-WRITTEN TO WS-CARDS-WRITTEN-DISP.             00024840
024860     MOVE WS-LOG-RECS-SCANNED TO WS-LOG-RECS-SCANNED-DISP.       00024860
024900     DISPLAY 'EMSSUM - CONTROL CARDS READ    = ' WS-CARDS-READ-EDIT.00024900
025000     DISPLAY 'EMSSUM - SUMMARY ROWS WRITTEN   = ' WS-CARDS-WRITTEN-EDIT.00025000
025100     DISPLAY 'EMSSUM - LOG RECORDS SCANNED    = '                00025100
025200             WS-LOG-RECS-SCANNED-EDIT.                           00025200
025300 900-EXIT.                                                       00025300
025400     EXIT.                                                       00025400
